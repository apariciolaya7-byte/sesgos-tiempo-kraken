000100******************************************************************
000200* FECHA       : 08/06/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ (EDR)                       *
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS               *
000500* PROGRAMA    : KZOPEN1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL SESGO DE HORARIO (TIME BIAS) SOBRE LA *
000800*             : VENTANA DE VELAS DE CADA PAR, MIDE VOLATILIDAD   *
000900*             : CON UN ATR SUAVIZADO DE 20 PERIODOS, DECIDE LA   *
001000*             : DIRECCION DE LA OPERACION Y ABRE LA POSICION     *
001100*             : SIMULADA CON SUS NIVELES DE SALIDA               *
001200* ARCHIVOS    : CANDLES=C, OPENPOS=A                             *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 228866                                           *
001600* NOMBRE      : APERTURA AUTOMATIZADA KILL ZONE                  *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
002000*  ---------- ----------- --------------------------------------*
002100*    08/06/1993   EDR     CREACION - SESGO DE HORARIO SOBRE      *KZOP1993
002200*             CARTERA DE CONTRATOS DE LA MESA DE DIVISAS         *KZOP1993
002300*    22/11/1994   EDR     SE AGREGA EL CALCULO DE ATR SUAVIZADO  *KZOP1994
002400*             DE 20 PERIODOS PARA FILTRAR VOLATILIDAD EXTREMA    *KZOP1994
002500*    14/05/1996   PEDR    RELACION RIESGO/BENEFICIO FIJA EN 1:2  *KZOP1996
002600*    17/01/1999   PEDR    REVISION FECHAS Y2K EN TODA LA VENTANA *Y2K-1999
002700*             DE VELAS Y EN EL REGISTRO DE LA POSICION ABIERTA   *Y2K-1999
002800*    09/08/2003   EDR     VALIDACION DE POSICION DUPLICADA POR   *KZOP2003
002900*             SIMBOLO ANTES DE ESCRIBIR UNA NUEVA POSICION       *KZOP2003
003000*    24/02/2025   PEDR    MIGRACION DE LA CARTERA DE DIVISAS AL  *TKZ-0118
003100*             LIBRO DE LOS DIEZ PARES CRIPTO (BTC/USD Y OTROS),  *TKZ-0118
003200*             CANDLES Y OPENPOS NUEVOS - TKZ-00118               *TKZ-0118
003300*    02/03/2025   PEDR    CORRECION REDONDEO SL/TP A 2 DECIMALES *TKZ-0118
003400*             PARA CUADRAR CON EL REPORTE DE AUDITORIA - TKZ-118 *TKZ-0118
003500*    16/08/2025   PEDR    REVISION DE AUDITORIA: SE VALIDA EL    *TKZ-0120
003600*             SIMBOLO DE CADA VENTANA CONTRA LA COPY KZASSET     *TKZ-0120
003700*             (ANTES QUEDABA SIN USAR), SE AGREGA EL CONTROL DE  *TKZ-0120
003800*             TIEMPO DE CORRIDA Y EL RANGO DE APERTURA THRU      *TKZ-0120
003900*             CARGA-POSICIONES-ABIERTAS-E - TKZ-0120             *TKZ-0120
004000*    16/08/2025   PEDR    REVISION DE AUDITORIA: SE AMPLIA LA    *TKZ-0121
004100*             DOCUMENTACION INTERNA DE LA VENTANA Y EL ESPEJO    *TKZ-0121
004200*             DE POSICIONES PARA FACILITAR EL MANTENIMIENTO      *TKZ-0121
004300*             FUTURO - TKZ-0121                                  *TKZ-0121
004400******************************************************************
004500 ID DIVISION.
004600 PROGRAM-ID. KZOPEN1.
004700 AUTHOR. ERICK DANIEL RAMIREZ.
004800 INSTALLATION. MESA DE OPERACIONES AUTOMATIZADAS.
004900 DATE-WRITTEN. 08/06/1993.
005000 DATE-COMPILED.
005100 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CANDLES ASSIGN TO CANDLES
005900            ORGANIZATION IS SEQUENTIAL
006000            ACCESS       IS SEQUENTIAL
006100            FILE STATUS  IS FS-CANDLES
006200                             FSE-CANDLES.
006300
006400     SELECT OPENPOS ASSIGN TO OPENPOS
006500            ORGANIZATION IS SEQUENTIAL
006600            ACCESS       IS SEQUENTIAL
006700            FILE STATUS  IS FS-OPENPOS
006800                             FSE-OPENPOS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500*   VELAS HORARIAS DE LOS DIEZ PARES CRIPTO, AGRUPADAS POR       *
007600*   SIMBOLO Y EN ORDEN CRONOLOGICO ASCENDENTE.                  *
007700 FD CANDLES.
007800     COPY KZCANDL.
007900*   POSICIONES ABIERTAS, SE REESCRIBE COMPLETO CADA CORRIDA.     *
008000 FD OPENPOS.
008100     COPY KZPOSIT.
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008500******************************************************************
008600 01 WKS-FS-STATUS.
008700    02 WKS-STATUS.
008800*      VELAS HORARIAS
008900       04 FS-CANDLES             PIC 9(02) VALUE ZEROES.
009000       04 FSE-CANDLES.
009100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009400*      POSICIONES ABIERTAS
009500       04 FS-OPENPOS             PIC 9(02) VALUE ZEROES.
009600       04 FSE-OPENPOS.
009700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010000*      VARIABLES RUTINA DE FSE
010100       04 PROGRAMA               PIC X(08) VALUE SPACES.
010200       04 ARCHIVO                PIC X(08) VALUE SPACES.
010300       04 ACCION                 PIC X(10) VALUE SPACES.
010400       04 LLAVE                  PIC X(32) VALUE SPACES.
010500******************************************************************
010600*               TABLA DE LOS DIEZ ACTIVOS OBJETIVO               *
010700******************************************************************
010800     COPY KZASSET.
010900******************************************************************
011000*        VENTANA DE TRABAJO - VELAS DE UN SOLO SIMBOLO           *
011100******************************************************************
011200*                   50 VELAS ALCANZA DE SOBRA PARA EL LOTE DIARIO
011300*                   DE UN SOLO SIMBOLO; SE DESCARTA EL EXCEDENTE
011400 01 WKS-VENTANA-VELAS.
011500    02 WKS-VELA-OCURR OCCURS 50 TIMES.
011600       03 WKS-VELA-FECHA            PIC 9(08).
011700       03 WKS-VELA-HORA             PIC 9(02) COMP.
011800       03 WKS-VELA-ALTA             PIC S9(09)V9(04).
011900       03 WKS-VELA-BAJA             PIC S9(09)V9(04).
012000       03 WKS-VELA-APERTURA         PIC S9(09)V9(04).
012100       03 WKS-VELA-CIERRE           PIC S9(09)V9(04).
012200*                   TRUE RANGE DE LA VELA, BASE DEL ATR DE 20
012300       03 WKS-VELA-TR               PIC S9(09)V9(04).
012400*                   S SI LA VELA CAYO DENTRO DE LA FRANJA
012500*                   HORARIA OPORTUNA (14 A 18 HS)
012600       03 WKS-VELA-ZONA             PIC X(01).
012700          88 EN-ZONA-OPORTUNA                VALUE 'S'.
012800*                   INDICES Y CONTADORES DE LA VENTANA DE VELAS
012900 01 WKS-I-VELA                      PIC 9(02) COMP VALUE ZERO.
013000 01 WKS-NUM-VELAS                   PIC 9(02) COMP VALUE ZERO.
013100*                   TOPE DE VELAS QUE ENTRAN EN LA SEMILLA DEL
013200*                   ATR (20, O MENOS SI LA VENTANA TRAJO MENOS)
013300 01 WKS-LIMITE-SEMILLA              PIC 9(02) COMP VALUE ZERO.
013400 01 WKS-SIMBOLO-ACTUAL               PIC X(10) VALUE SPACES.
013500 01 WKS-ACTIVO-OK                    PIC X(01) VALUE 'N'.
013600    88 ACTIVO-AUTORIZADO                       VALUE 'S'.
013700******************************************************************
013800*      REDEFINICION DE LA FECHA CORRIENTE EN ANIO/MES/DIA        *
013900******************************************************************
014000 01 WKS-FECHA-ULTIMA-VELA           PIC 9(08) VALUE ZEROES.
014100 01 WKS-FECHA-ULTIMA-VELA-R REDEFINES WKS-FECHA-ULTIMA-VELA.
014200    02 WKS-ANIO-ULTIMA              PIC 9(04).
014300    02 WKS-MES-ULTIMA               PIC 9(02).
014400    02 WKS-DIA-ULTIMA               PIC 9(02).
014500******************************************************************
014600*                FECHA DE PROCESO DEL LOTE DE APERTURA           *
014700******************************************************************
014800 01 WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZEROES.
014900 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
015000    02 WKS-ANIO-PROCESO              PIC 9(04).
015100    02 WKS-MES-PROCESO               PIC 9(02).
015200    02 WKS-DIA-PROCESO               PIC 9(02).
015300******************************************************************
015400*     TABLA DE DESCRIPCIONES DE ESTADO DE POSICION (LITERAL +    *
015500*     REDEFINES, AL ESTILO DE LA TABLA DE DIAS)                  *
015600******************************************************************
015700 01 WKS-TABLA-ESTADOS-LIT.
015800    02 FILLER                       PIC X(12) VALUE
015900        'OPEN  CLOSED'.
016000 01 WKS-TABLA-ESTADOS REDEFINES WKS-TABLA-ESTADOS-LIT.
016100    02 WKS-ESTADO-DESC OCCURS 2 TIMES PIC X(06).
016200******************************************************************
016300*                 ACUMULADORES DEL SESGO DE HORARIO              *
016400******************************************************************
016500 01 WKS-ACUMULADORES.
016600    02 WKS-SUMA-ZONA                PIC S9(09)V9(04) VALUE ZERO.
016700    02 WKS-CUENTA-ZONA               PIC 9(02) COMP VALUE ZERO.
016800    02 WKS-SUMA-FUERA                PIC S9(09)V9(04) VALUE ZERO.
016900    02 WKS-CUENTA-FUERA              PIC 9(02) COMP VALUE ZERO.
017000    02 WKS-SESGO                    PIC S9(07)V9(04) VALUE ZERO.
017100    02 WKS-RETORNO-FUERA             PIC S9(07)V9(04) VALUE ZERO.
017200******************************************************************
017300*                   CALCULO DEL ATR SUAVIZADO                   *
017400******************************************************************
017500 01 WKS-ATR-CALCULO.
017600    02 WKS-SUMA-TR-20                PIC S9(09)V9(04) VALUE ZERO.
017700    02 WKS-ATR                      PIC S9(07)V9(04) VALUE ZERO.
017800    02 WKS-TR-1                     PIC S9(09)V9(04) VALUE ZERO.
017900    02 WKS-TR-2                     PIC S9(09)V9(04) VALUE ZERO.
018000    02 WKS-TR-3                     PIC S9(09)V9(04) VALUE ZERO.
018100******************************************************************
018200*               DECISION DE DIRECCION Y NIVELES DE SALIDA        *
018300******************************************************************
018400 01 WKS-DECISION.
018500*                   APAGA LA DECISION CUANDO EL ATR CAE FUERA DE
018600*                   LA BANDA ACEPTABLE (VER EVALUA-VOLATILIDAD)
018700    02 WKS-VOLATILIDAD-OK           PIC X(01) VALUE 'S'.
018800       88 VOLATILIDAD-ACEPTABLE               VALUE 'S'.
018900*                   FRACCION DEL ATR QUE EL SESGO DEBE SUPERAR
019000    02 WKS-UMBRAL                   PIC S9(07)V9(04) VALUE ZERO.
019100*                   LONG, SHORT O ESPACIOS (SIN SEÑAL)
019200    02 WKS-DIRECCION                PIC X(05) VALUE SPACES.
019300*                   DISTANCIA EN PRECIO AL STOP Y AL TAKE PROFIT,
019400*                   AMBAS EN MULTIPLOS DEL ATR
019500    02 WKS-RIESGO                   PIC S9(07)V9(04) VALUE ZERO.
019600    02 WKS-GANANCIA                 PIC S9(07)V9(04) VALUE ZERO.
019700    02 WKS-ENTRADA                  PIC S9(09)V9(04) VALUE ZERO.
019800    02 WKS-SL-CENTAVOS              PIC S9(09)V99    VALUE ZERO.
019900    02 WKS-TP-CENTAVOS              PIC S9(09)V99    VALUE ZERO.
020000*                   MONTO NOCIONAL FIJO DE LA POSICION (VER
020100*                   ABRE-POSICION)
020200    02 WKS-MONTO                    PIC S9(07)V9(08) VALUE ZERO.
020300*                   S SI YA EXISTE UNA POSICION ABIERTA DEL
020400*                   MISMO SIMBOLO EN EL ESPEJO WKS-TABLA-POSICIONES
020500    02 WKS-POSICION-DUP             PIC X(01) VALUE 'N'.
020600       88 POSICION-DUPLICADA                  VALUE 'S'.
020700******************************************************************
020800*     ESPEJO EN MEMORIA DE LAS POSICIONES ABIERTAS (OPENPOS)     *
020900******************************************************************
021000*                   ESPEJO DE HASTA DIEZ POSICIONES, UNA POR
021100*                   ACTIVO OBJETIVO, CARGADO DESDE OPENPOS AL INICIO
021200 01 WKS-TABLA-POSICIONES.
021300    02 WKS-POS-OCURR OCCURS 10 TIMES INDEXED BY WKS-I-POS.
021400       03 WKS-POS-SYMBOL           PIC X(10).
021500       03 WKS-POS-DIRECTION         PIC X(05).
021600       03 WKS-POS-ENTRY            PIC S9(09)V9(04).
021700       03 WKS-POS-AMOUNT            PIC S9(07)V9(08).
021800       03 WKS-POS-STOPLOSS          PIC S9(09)V9(04).
021900       03 WKS-POS-TAKEPROFIT        PIC S9(09)V9(04).
022000*                   OPEN O CLOSED, SEGUN LA TABLA LITERAL DE ARRIBA
022100       03 WKS-POS-STATUS            PIC X(06).
022200       03 WKS-POS-OPEN-DATE         PIC 9(08).
022300       03 WKS-POS-OPEN-HOUR         PIC 9(02).
022400*                   CANTIDAD DE POSICIONES VIVAS EN EL ESPEJO
022500 01 WKS-NUM-POSICIONES              PIC 9(02) COMP VALUE ZERO.
022600******************************************************************
022700*                        BANDERAS DE CONTROL                    *
022800******************************************************************
022900 01 WKS-FLAGS.
023000    02 WKS-FIN-CANDLES              PIC 9(01) VALUE ZERO.
023100       88 FIN-CANDLES                         VALUE 1.
023200*                   MASCARA DE EDICION PARA LA BITACORA DE CONSOLA
023300 01 WKS-MASCARA                     PIC Z,ZZZ,ZZ9 VALUE ZEROES.
023400******************************************************************
023500*         MARCAS DE TIEMPO DE LA CORRIDA (CONTROL DE DURACION)   *
023600******************************************************************
023700 77 WKS-HORA-INICIO-OPEN             PIC 9(08) COMP.
023800 77 WKS-HORA-FIN-OPEN                PIC 9(08) COMP.
023900 77 WKS-TIEMPO-OPEN                  PIC S9(07) COMP-3 VALUE ZERO.
024000******************************************************************
024100 PROCEDURE DIVISION.
024200******************************************************************
024300*               S E C C I O N    P R I N C I P A L
024400******************************************************************
024500 000-MAIN SECTION.
024600*                EL RANGO THRU ABRE LOS ARCHIVOS Y CARGA EL ESPEJO
024700*                DE POSICIONES ABIERTAS ANTES DE TOCAR CANDLES
024800     PERFORM APERTURA-ARCHIVOS THRU CARGA-POSICIONES-ABIERTAS-E
024900     PERFORM LEE-CANDLES
025000*                CADA VUELTA DE ESTE PERFORM PROCESA TODAS LAS
025100*                VELAS DE UN SOLO SIMBOLO (RUPTURA DE CONTROL)
025200     PERFORM PROCESA-SIMBOLOS UNTIL FIN-CANDLES
025300     PERFORM ESCRIBE-POSICIONES-ABIERTAS
025400     PERFORM ESTADISTICAS
025500     PERFORM CIERRA-ARCHIVOS
025600     STOP RUN.
025700 000-MAIN-E. EXIT.
025800
025900*--------> ABRE CANDLES Y OPENPOS. SI CUALQUIERA DE LOS DOS
026000*          ARCHIVOS FALLA AL ABRIR SE LLAMA LA RUTINA DEBD1R00
026100*          (BITACORA DE ERRORES DE ACCESO) Y SE ABORTA EL LOTE
026200 APERTURA-ARCHIVOS SECTION.
026300     MOVE   'KZOPEN1'   TO   PROGRAMA
026400*                SE TOMA LA FECHA DEL SISTEMA PARA LA BITACORA
026500*                Y LA HORA DE INICIO PARA EL CONTROL DE DURACION
026600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
026700     ACCEPT WKS-HORA-INICIO-OPEN FROM TIME
026800     OPEN INPUT CANDLES OPENPOS
026900*                UN STATUS DISTINTO DE 0 (EXITO) O 97 (VACIO, QUE
027000*                LA RUTINA DEBD1R00 TOLERA) ABORTA LA CORRIDA
027100     IF FS-CANDLES NOT EQUAL 0 AND 97
027200        MOVE 'OPEN'     TO    ACCION
027300        MOVE SPACES     TO    LLAVE
027400        MOVE 'CANDLES'  TO    ARCHIVO
027500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027600                              FS-CANDLES, FSE-CANDLES
027700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CANDLES<<<'
027800                UPON CONSOLE
027900        MOVE  91        TO RETURN-CODE
028000        STOP RUN
028100     END-IF
028200
028300     IF FS-OPENPOS NOT EQUAL 0 AND 97
028400        MOVE 'OPEN'     TO    ACCION
028500        MOVE SPACES     TO    LLAVE
028600        MOVE 'OPENPOS'  TO    ARCHIVO
028700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028800                              FS-OPENPOS, FSE-OPENPOS
028900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO OPENPOS<<<'
029000                UPON CONSOLE
029100        MOVE  91        TO RETURN-CODE
029200        STOP RUN
029300     END-IF.
029400 APERTURA-ARCHIVOS-E. EXIT.
029500
029600******************************************************************
029700*          CARGA EN MEMORIA DE LAS POSICIONES YA ABIERTAS        *
029800******************************************************************
029900 CARGA-POSICIONES-ABIERTAS SECTION.
030000     MOVE 0 TO WKS-NUM-POSICIONES
030100     PERFORM LEE-OPENPOS
030200     PERFORM ACUMULA-POSICION-ABIERTA
030300             UNTIL FS-OPENPOS NOT = 0 OR WKS-NUM-POSICIONES = 10
030400     CLOSE OPENPOS.
030500 CARGA-POSICIONES-ABIERTAS-E. EXIT.
030600
030700*--------> ACUMULA UN REGISTRO DE OPENPOS EN LA TABLA EN MEMORIA
030800*          Y AVANZA LA LECTURA
030900 ACUMULA-POSICION-ABIERTA SECTION.
031000     ADD 1 TO WKS-NUM-POSICIONES
031100     MOVE REG-OPENPOS TO WKS-POS-OCURR (WKS-NUM-POSICIONES)
031200     PERFORM LEE-OPENPOS.
031300 ACUMULA-POSICION-ABIERTA-E. EXIT.
031400
031500*--------> LECTURA SECUENCIAL DE OPENPOS, MARCA FS-OPENPOS = 97
031600*          AL LLEGAR AL FINAL (CONVENCION DEL TALLER PARA EOF)
031700 LEE-OPENPOS SECTION.
031800     READ OPENPOS NEXT RECORD
031900       AT END
032000          MOVE 97 TO FS-OPENPOS
032100     END-READ.
032200 LEE-OPENPOS-E. EXIT.
032300
032400******************************************************************
032500*  R U P T U R A   D E   C O N T R O L   P O R   S I M B O L O   *
032600******************************************************************
032700 PROCESA-SIMBOLOS SECTION.
032800     PERFORM CARGA-VENTANA-CANDELAS
032900     PERFORM VALIDA-ACTIVO-AUTORIZADO
033000*                SIMBOLO FUERA DE LA CARTERA DE LOS DIEZ ACTIVOS:
033100*                SE IGNORA POR COMPLETO, SIN ANALIZAR SUS VELAS
033200     IF NOT ACTIVO-AUTORIZADO
033300        DISPLAY 'KZOPEN1, SIMBOLO FUERA DE LA CARTERA DE LOS DIEZ '
033400                'ACTIVOS OBJETIVO, SE IGNORA: ' WKS-SIMBOLO-ACTUAL
033500                UPON CONSOLE
033600        GO TO PROCESA-SIMBOLOS-E
033700     END-IF
033800*                SOLO SE ANALIZA SI LA VENTANA TRAJO AL MENOS UNA
033900*                VELA DEL SIMBOLO EN ESTE LOTE
034000     IF WKS-NUM-VELAS > 0
034100        MOVE 0 TO WKS-SUMA-ZONA WKS-CUENTA-ZONA
034200        MOVE 0 TO WKS-SUMA-FUERA WKS-CUENTA-FUERA
034300        PERFORM ANALIZA-UNA-VELA VARYING WKS-I-VELA FROM 1 BY 1
034400                UNTIL WKS-I-VELA > WKS-NUM-VELAS
034500        PERFORM CALCULA-SESGO-TIEMPO
034600        PERFORM CALCULA-ATR-20
034700        PERFORM EVALUA-VOLATILIDAD
034800        PERFORM DECIDE-DIRECCION
034900*                SOLO SE ABRE POSICION SI HUBO DIRECCION, NO HAY
035000*                YA UNA POSICION DEL MISMO SIMBOLO EN EL LIBRO
035100        IF WKS-DIRECCION NOT = SPACES
035200           PERFORM VALIDA-POSICION-DUPLICADA
035300           IF NOT POSICION-DUPLICADA
035400              PERFORM CALCULA-NIVELES-SALIDA
035500              PERFORM ABRE-POSICION
035600           END-IF
035700        END-IF
035800     END-IF.
035900 PROCESA-SIMBOLOS-E. EXIT.
036000
036100*--------> CONFIRMA QUE EL SIMBOLO DE LA VENTANA ACTUAL ESTE ENTRE
036200*          LOS DIEZ ACTIVOS OBJETIVO DE LA COPY KZASSET. CUALQUIER
036300*          OTRO SIMBOLO QUE LLEGUE EN CANDLES SE IGNORA POR COMPLETO
036400 VALIDA-ACTIVO-AUTORIZADO SECTION.
036500     MOVE 'N' TO WKS-ACTIVO-OK
036600     SET WKS-ACT-I TO 1
036700     SEARCH WKS-ACTIVO
036800        AT END
036900           MOVE 'N' TO WKS-ACTIVO-OK
037000        WHEN WKS-ACTIVO (WKS-ACT-I) = WKS-SIMBOLO-ACTUAL
037100           MOVE 'S' TO WKS-ACTIVO-OK
037200     END-SEARCH.
037300 VALIDA-ACTIVO-AUTORIZADO-E. EXIT.
037400
037500*--------> ARMA LA VENTANA DE HASTA 50 VELAS DE UN MISMO SIMBOLO,
037600*          RESPETANDO EL ORDEN CRONOLOGICO EN QUE VIENEN EN CANDLES
037700 CARGA-VENTANA-CANDELAS SECTION.
037800     MOVE CDL-SYMBOL TO WKS-SIMBOLO-ACTUAL
037900     MOVE 0 TO WKS-NUM-VELAS
038000     PERFORM ACUMULA-VELA-VENTANA
038100             UNTIL FIN-CANDLES
038200                OR CDL-SYMBOL NOT = WKS-SIMBOLO-ACTUAL.
038300 CARGA-VENTANA-CANDELAS-E. EXIT.
038400
038500*--------> GUARDA LA VELA EN LA OCURRENCIA SIGUIENTE DE LA TABLA.
038600*          SI LA VENTANA YA TIENE 50 VELAS SE DESCARTA EL EXCESO
038700*          (NO DEBERIA PASAR CON UN LOTE DIARIO NORMAL)
038800 ACUMULA-VELA-VENTANA SECTION.
038900     IF WKS-NUM-VELAS < 50
039000        ADD 1 TO WKS-NUM-VELAS
039100        MOVE CDL-DATE     TO WKS-VELA-FECHA     (WKS-NUM-VELAS)
039200        MOVE CDL-HOUR     TO WKS-VELA-HORA       (WKS-NUM-VELAS)
039300        MOVE CDL-HIGH     TO WKS-VELA-ALTA       (WKS-NUM-VELAS)
039400        MOVE CDL-LOW      TO WKS-VELA-BAJA       (WKS-NUM-VELAS)
039500        MOVE CDL-OPEN     TO WKS-VELA-APERTURA   (WKS-NUM-VELAS)
039600        MOVE CDL-CLOSE    TO WKS-VELA-CIERRE     (WKS-NUM-VELAS)
039700        MOVE CDL-DATE     TO WKS-FECHA-ULTIMA-VELA
039800     ELSE
039900        DISPLAY 'KZOPEN1, VENTANA LLENA, SE IGNORA VELA DE: '
040000                CDL-SYMBOL UPON CONSOLE
040100     END-IF
040200     PERFORM LEE-CANDLES.
040300 ACUMULA-VELA-VENTANA-E. EXIT.
040400
040500*--------> LECTURA SECUENCIAL DE CANDLES, MARCA WKS-FIN-CANDLES
040600 LEE-CANDLES SECTION.
040700     READ CANDLES NEXT RECORD
040800       AT END
040900          MOVE 1 TO WKS-FIN-CANDLES
041000     END-READ.
041100 LEE-CANDLES-E. EXIT.
041200
041300******************************************************************
041400*      A N A L I S I S   D E L   R E T O R N O   B R U T O       *
041500******************************************************************
041600 ANALIZA-UNA-VELA SECTION.
041700     IF WKS-VELA-HORA (WKS-I-VELA) >= 14 AND
041800        WKS-VELA-HORA (WKS-I-VELA) <  18
041900        MOVE 'S' TO WKS-VELA-ZONA (WKS-I-VELA)
042000        ADD  WKS-VELA-CIERRE (WKS-I-VELA) TO WKS-SUMA-ZONA
042100        SUBTRACT WKS-VELA-APERTURA (WKS-I-VELA) FROM WKS-SUMA-ZONA
042200        ADD  1 TO WKS-CUENTA-ZONA
042300     ELSE
042400        MOVE 'N' TO WKS-VELA-ZONA (WKS-I-VELA)
042500        ADD  WKS-VELA-CIERRE (WKS-I-VELA) TO WKS-SUMA-FUERA
042600        SUBTRACT WKS-VELA-APERTURA (WKS-I-VELA)
042700            FROM WKS-SUMA-FUERA
042800        ADD  1 TO WKS-CUENTA-FUERA
042900     END-IF
043000     PERFORM CALCULA-TR-VELA.
043100 ANALIZA-UNA-VELA-E. EXIT.
043200
043300*--------> TRUE RANGE DE LA VELA: PARA LA PRIMERA VELA ES SOLO
043400*          ALTA MENOS BAJA; PARA LAS SIGUIENTES SE TOMA EL MAYOR
043500*          ENTRE LOS TRES COMPONENTES CLASICOS DEL TR
043600 CALCULA-TR-VELA SECTION.
043700     IF WKS-I-VELA = 1
043800        COMPUTE WKS-VELA-TR (1) = WKS-VELA-ALTA (1) -
043900                                  WKS-VELA-BAJA (1)
044000     ELSE
044100        COMPUTE WKS-TR-1 = WKS-VELA-ALTA (WKS-I-VELA) -
044200                           WKS-VELA-BAJA (WKS-I-VELA)
044300        COMPUTE WKS-TR-2 = WKS-VELA-ALTA (WKS-I-VELA) -
044400                           WKS-VELA-CIERRE (WKS-I-VELA - 1)
044500        IF WKS-TR-2 < 0
044600           MULTIPLY -1 BY WKS-TR-2
044700        END-IF
044800        COMPUTE WKS-TR-3 = WKS-VELA-BAJA (WKS-I-VELA) -
044900                           WKS-VELA-CIERRE (WKS-I-VELA - 1)
045000        IF WKS-TR-3 < 0
045100           MULTIPLY -1 BY WKS-TR-3
045200        END-IF
045300        MOVE WKS-TR-1 TO WKS-VELA-TR (WKS-I-VELA)
045400        IF WKS-TR-2 > WKS-VELA-TR (WKS-I-VELA)
045500           MOVE WKS-TR-2 TO WKS-VELA-TR (WKS-I-VELA)
045600        END-IF
045700        IF WKS-TR-3 > WKS-VELA-TR (WKS-I-VELA)
045800           MOVE WKS-TR-3 TO WKS-VELA-TR (WKS-I-VELA)
045900        END-IF
046000     END-IF.
046100 CALCULA-TR-VELA-E. EXIT.
046200
046300*--------> PROMEDIA EL RETORNO DENTRO Y FUERA DE LA ZONA OPORTUNA.
046400*          EL SESGO ES LA DIFERENCIA DE COMPORTAMIENTO ENTRE ESAS
046500*          DOS FRANJAS HORARIAS, BASE DE LA DECISION DE DIRECCION
046600 CALCULA-SESGO-TIEMPO SECTION.
046700     IF WKS-CUENTA-ZONA > 0
046800        COMPUTE WKS-SESGO ROUNDED =
046900                WKS-SUMA-ZONA / WKS-CUENTA-ZONA
047000     ELSE
047100        MOVE 0 TO WKS-SESGO
047200     END-IF
047300     IF WKS-CUENTA-FUERA > 0
047400        COMPUTE WKS-RETORNO-FUERA ROUNDED =
047500                WKS-SUMA-FUERA / WKS-CUENTA-FUERA
047600     ELSE
047700        MOVE 0 TO WKS-RETORNO-FUERA
047800     END-IF.
047900 CALCULA-SESGO-TIEMPO-E. EXIT.
048000
048100******************************************************************
048200*           C A L C U L O   D E L   A T R   D E   2 0            *
048300******************************************************************
048400 CALCULA-ATR-20 SECTION.
048500     MOVE 0 TO WKS-SUMA-TR-20
048600*                SI LA VENTANA TIENE MENOS DE 20 VELAS, LA
048700*                SEMILLA SE PROMEDIA SOBRE LAS QUE HAYA
048800     IF WKS-NUM-VELAS < 20
048900        MOVE WKS-NUM-VELAS TO WKS-LIMITE-SEMILLA
049000     ELSE
049100        MOVE 20 TO WKS-LIMITE-SEMILLA
049200     END-IF
049300     PERFORM SUMA-TR-SEMILLA VARYING WKS-I-VELA FROM 1 BY 1
049400             UNTIL WKS-I-VELA > WKS-LIMITE-SEMILLA
049500     COMPUTE WKS-ATR ROUNDED = WKS-SUMA-TR-20 / WKS-LIMITE-SEMILLA
049600*                DE LA VELA 21 EN ADELANTE SE SUAVIZA AL ESTILO
049700*                WILDER EN VEZ DE PROMEDIAR DE NUEVO DESDE CERO
049800     IF WKS-NUM-VELAS > 20
049900        PERFORM SUAVIZA-ATR VARYING WKS-I-VELA FROM 21 BY 1
050000                UNTIL WKS-I-VELA > WKS-NUM-VELAS
050100     END-IF.
050200 CALCULA-ATR-20-E. EXIT.
050300
050400*--------> SUMA SIMPLE DE LOS PRIMEROS TR PARA LA SEMILLA DEL ATR
050500 SUMA-TR-SEMILLA SECTION.
050600     ADD WKS-VELA-TR (WKS-I-VELA) TO WKS-SUMA-TR-20.
050700 SUMA-TR-SEMILLA-E. EXIT.
050800
050900*--------> SUAVIZADO WILDER: EL ATR ANTERIOR PESA 19 Y LA VELA
051000*          NUEVA PESA 1, SOBRE UNA BASE DE 20 PERIODOS
051100 SUAVIZA-ATR SECTION.
051200     COMPUTE WKS-ATR ROUNDED =
051300             (WKS-ATR * 19 + WKS-VELA-TR (WKS-I-VELA)) / 20.
051400 SUAVIZA-ATR-E. EXIT.
051500
051600******************************************************************
051700*  F I L T R O S  D E  V O L A T I L I D A D  Y  D E C I S I O N
051800******************************************************************
051900 EVALUA-VOLATILIDAD SECTION.
052000     MOVE 'S' TO WKS-VOLATILIDAD-OK
052100*                ATR MUY BAJO: PAR DEMASIADO QUIETO, NO HAY
052200*                MOVIMIENTO SUFICIENTE PARA JUSTIFICAR LA ENTRADA
052300     IF WKS-ATR < 0.05
052400        MOVE 'N' TO WKS-VOLATILIDAD-OK
052500     END-IF
052600*                ATR MUY ALTO: PAR DEMASIADO ERRATICO, EL RIESGO
052700*                DE LA OPERACION SE VUELVE IMPREDECIBLE
052800     IF WKS-ATR > 100.00
052900        MOVE 'N' TO WKS-VOLATILIDAD-OK
053000     END-IF.
053100 EVALUA-VOLATILIDAD-E. EXIT.
053200
053300*--------> SOLO SE DECIDE DIRECCION SI LA VOLATILIDAD ES ACEPTABLE.
053400*          EL UMBRAL ES UN 5% DEL ATR; EL SESGO TIENE QUE SUPERARLO
053500*          EN VALOR ABSOLUTO PARA QUE HAYA SEÑAL
053600 DECIDE-DIRECCION SECTION.
053700     MOVE SPACES TO WKS-DIRECCION
053800*                SOLO SE DECIDE DIRECCION SI LA VOLATILIDAD DEL
053900*                PAR ES ACEPTABLE (NI DEMASIADO QUIETA NI
054000*                DEMASIADO ERRATICA, SEGUN EVALUA-VOLATILIDAD)
054100     IF VOLATILIDAD-ACEPTABLE
054200*                EL UMBRAL ES UNA FRACCION DEL ATR: EL SESGO DE
054300*                HORARIO TIENE QUE SUPERARLO PARA CONTAR COMO SEÑAL
054400        COMPUTE WKS-UMBRAL = WKS-ATR * 0.05
054500        IF WKS-SESGO > WKS-UMBRAL
054600           MOVE 'LONG ' TO WKS-DIRECCION
054700        ELSE
054800           IF WKS-SESGO < (WKS-UMBRAL * -1)
054900              MOVE 'SHORT' TO WKS-DIRECCION
055000           END-IF
055100        END-IF
055200     END-IF.
055300 DECIDE-DIRECCION-E. EXIT.
055400
055500*--------> NO SE ABRE UNA SEGUNDA POSICION DEL MISMO SIMBOLO SI
055600*          YA HAY UNA EN EL ESPEJO DE OPENPOS EN MEMORIA
055700*                NO SE ABRE UNA SEGUNDA POSICION DEL MISMO
055800*                SIMBOLO MIENTRAS LA PRIMERA SIGA VIVA EN EL LIBRO
055900 VALIDA-POSICION-DUPLICADA SECTION.
056000     MOVE 'N' TO WKS-POSICION-DUP
056100     SET WKS-I-POS TO 1
056200     SEARCH WKS-POS-OCURR
056300        AT END
056400           MOVE 'N' TO WKS-POSICION-DUP
056500        WHEN WKS-POS-SYMBOL (WKS-I-POS) = WKS-SIMBOLO-ACTUAL
056600           MOVE 'S' TO WKS-POSICION-DUP
056700     END-SEARCH.
056800 VALIDA-POSICION-DUPLICADA-E. EXIT.
056900
057000******************************************************************
057100*        N I V E L E S   D E   S A L I D A   Y   A P E R T U R A
057200******************************************************************
057300 CALCULA-NIVELES-SALIDA SECTION.
057400*                ENTRADA AL CIERRE DE LA ULTIMA VELA DE LA VENTANA
057500     MOVE WKS-VELA-CIERRE (WKS-NUM-VELAS) TO WKS-ENTRADA
057600*                RIESGO Y GANANCIA OBJETIVO SON MULTIPLOS FIJOS
057700*                DEL ATR (1.5 Y 3.0, RAZON RIESGO/BENEFICIO 1:2)
057800     COMPUTE WKS-RIESGO   = WKS-ATR * 1.5
057900     COMPUTE WKS-GANANCIA = WKS-ATR * 3.0
058000*                EN LARGO EL STOP QUEDA ABAJO DE LA ENTRADA Y EL
058100*                TAKE PROFIT ARRIBA; EN CORTO SE INVIERTE
058200     IF WKS-DIRECCION = 'LONG '
058300        COMPUTE WKS-SL-CENTAVOS ROUNDED = WKS-ENTRADA - WKS-RIESGO
058400        COMPUTE WKS-TP-CENTAVOS ROUNDED =
058500                WKS-ENTRADA + WKS-GANANCIA
058600     ELSE
058700        COMPUTE WKS-SL-CENTAVOS ROUNDED = WKS-ENTRADA + WKS-RIESGO
058800        COMPUTE WKS-TP-CENTAVOS ROUNDED =
058900                WKS-ENTRADA - WKS-GANANCIA
059000     END-IF.
059100 CALCULA-NIVELES-SALIDA-E. EXIT.
059200
059300*--------> AGREGA LA NUEVA POSICION AL ESPEJO EN MEMORIA. EL MONTO
059400*          SE FIJA EN 100.00 USD NOCIONALES POR OPERACION, SIN
059500*          APALANCAMIENTO
059600 ABRE-POSICION SECTION.
059700     ADD 1 TO WKS-NUM-POSICIONES
059800     MOVE WKS-SIMBOLO-ACTUAL TO
059900             WKS-POS-SYMBOL (WKS-NUM-POSICIONES)
060000     MOVE WKS-DIRECCION TO
060100             WKS-POS-DIRECTION (WKS-NUM-POSICIONES)
060200     MOVE WKS-ENTRADA TO
060300             WKS-POS-ENTRY (WKS-NUM-POSICIONES)
060400*                MONTO EN UNIDADES DEL ACTIVO QUE EQUIVALE A LOS
060500*                100.00 USD NOCIONALES FIJOS POR OPERACION
060600     COMPUTE WKS-MONTO ROUNDED = 100.00 / WKS-ENTRADA
060700     MOVE WKS-MONTO TO
060800             WKS-POS-AMOUNT (WKS-NUM-POSICIONES)
060900     MOVE WKS-SL-CENTAVOS TO
061000             WKS-POS-STOPLOSS (WKS-NUM-POSICIONES)
061100     MOVE WKS-TP-CENTAVOS TO
061200             WKS-POS-TAKEPROFIT (WKS-NUM-POSICIONES)
061300     MOVE WKS-ESTADO-DESC (1) TO
061400             WKS-POS-STATUS (WKS-NUM-POSICIONES)
061500     MOVE WKS-FECHA-ULTIMA-VELA TO
061600             WKS-POS-OPEN-DATE (WKS-NUM-POSICIONES)
061700     MOVE WKS-VELA-HORA (WKS-NUM-VELAS) TO
061800             WKS-POS-OPEN-HOUR (WKS-NUM-POSICIONES)
061900     DISPLAY 'KZOPEN1, POSICION ABIERTA EN: '
062000             WKS-ANIO-ULTIMA '/' WKS-MES-ULTIMA '/' WKS-DIA-ULTIMA
062100             ' - ' WKS-SIMBOLO-ACTUAL ' ' WKS-DIRECCION
062200             UPON CONSOLE.
062300 ABRE-POSICION-E. EXIT.
062400
062500******************************************************************
062600*         R E E S C R I T U R A   D E L   A R C H I V O          *
062700******************************************************************
062800 ESCRIBE-POSICIONES-ABIERTAS SECTION.
062900     OPEN OUTPUT OPENPOS
063000     IF FS-OPENPOS NOT EQUAL 0
063100        MOVE 'OPEN'     TO    ACCION
063200        MOVE SPACES     TO    LLAVE
063300        MOVE 'OPENPOS'  TO    ARCHIVO
063400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
063500                              FS-OPENPOS, FSE-OPENPOS
063600     ELSE
063700        PERFORM ESCRIBE-UNA-POSICION VARYING WKS-I-POS FROM 1 BY 1
063800                UNTIL WKS-I-POS > WKS-NUM-POSICIONES
063900     END-IF
064000     CLOSE OPENPOS.
064100 ESCRIBE-POSICIONES-ABIERTAS-E. EXIT.
064200
064300*--------> GRABA UNA OCURRENCIA DEL ESPEJO EN MEMORIA COMO UN
064400*          REGISTRO FISICO DE OPENPOS
064500 ESCRIBE-UNA-POSICION SECTION.
064600     MOVE WKS-POS-OCURR (WKS-I-POS) TO REG-OPENPOS
064700     WRITE REG-OPENPOS
064800     IF FS-OPENPOS NOT = 0
064900        DISPLAY 'ERROR AL GRABAR OPENPOS, STATUS: ' FS-OPENPOS
065000                ' SIMBOLO: ' WKS-POS-SYMBOL (WKS-I-POS)
065100     END-IF.
065200 ESCRIBE-UNA-POSICION-E. EXIT.
065300
065400*--------> BITACORA FINAL DE CONSOLA CON EL TOTAL DE POSICIONES
065500*          QUE QUEDAN EN EL LIBRO DESPUES DE ESTA CORRIDA
065600 ESTADISTICAS SECTION.
065700     DISPLAY '******************************************'
065800     DISPLAY 'KZOPEN1, APERTURA DEL: ' WKS-DIA-PROCESO '/'
065900             WKS-MES-PROCESO '/' WKS-ANIO-PROCESO
066000     MOVE    WKS-NUM-POSICIONES TO   WKS-MASCARA
066100     DISPLAY 'POSICIONES TOTALES EN LIBRO: ' WKS-MASCARA
066200     DISPLAY '******************************************'.
066300 ESTADISTICAS-E. EXIT.
066400
066500*--------> OPENPOS YA SE CERRO EN ESCRIBE-POSICIONES-ABIERTAS,
066600*          AQUI SOLO QUEDA CANDLES
066700 CIERRA-ARCHIVOS SECTION.
066800     ACCEPT WKS-HORA-FIN-OPEN FROM TIME
066900     COMPUTE WKS-TIEMPO-OPEN = WKS-HORA-FIN-OPEN - WKS-HORA-INICIO-OPEN
067000     DISPLAY 'KZOPEN1, DURACION DE LA CORRIDA (HHMMSSCC): '
067100             WKS-TIEMPO-OPEN UPON CONSOLE
067200     CLOSE CANDLES.
067300 CIERRA-ARCHIVOS-E. EXIT.
