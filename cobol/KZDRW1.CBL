000100******************************************************************
000200* FECHA       : 02/06/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ                             *
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS               *
000500* PROGRAMA    : KZDRW1, CORRECCION DEL ANTERIOR KZDRW0           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL SALDO VIGENTE DE LA CUENTA  *
000800*             : DE OPERACIONES, LO COMPARA CONTRA EL CAPITAL     *
000900*             : INICIAL FIJO Y EMITE LA ALERTA DE RIESGO CUANDO  *
001000*             : LA CAIDA DE CAPITAL (DRAWDOWN) SUPERA EL LIMITE  *
001100* ARCHIVOS    : BANKFILE                                         *
001200* PROGRAMA(S) : NO APLICA                                        *
001300******************************************************************
001400*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
001500*  ---------- ----------- --------------------------------------*
001600*    02/06/1994   EDR     CREACION - VALIDACION DE CARACTERES    *KZDW1994
001700*             DE ENTRADA (ALFABETICO/NUMERICO/PAR/IMPAR)         *KZDW1994
001800*    17/01/1999   PEDR    REVISION FECHAS Y2K                    *Y2K-1999
001900*    24/02/2025   PEDR    RECONVERSION TOTAL: EL PROGRAMA PASA   *TKZ-0118
002000*             A AUDITAR LA CAIDA DE CAPITAL DE LA MESA DE        *TKZ-0118
002100*             OPERACIONES AUTOMATIZADAS CONTRA BANKFILE -        *TKZ-0118
002200*             TKZ-00118                                          *TKZ-0118
002300*    10/08/2025   PEDR    SE AGREGA CONDICION 88 SOBRE EL        *TKZ-0119
002400*             DRAWDOWN, RANGO DE PERFORM 110 THRU 220 Y SALIDA   *TKZ-0119
002500*             POR GO TO CUANDO NO HAY SALDO QUE AUDITAR, Y SE    *TKZ-0119
002600*             USA EL SIGNO DEL PNL EN LA ALERTA - TKZ-00119      *TKZ-0119
002700*    16/08/2025   PEDR    REVISION DE AUDITORIA: LA CONDICION 88 *TKZ-0121
002800*             DEL DRAWDOWN ESTABA TOPADA EN 99.99 Y NO DISPARABA *TKZ-0121
002900*             LA ALERTA CUANDO EL SALDO QUEDABA EN CERO O        *TKZ-0121
003000*             NEGATIVO (DRAWDOWN DE 100% O MAS). SE AMPLIA EL    *TKZ-0121
003100*             RANGO AL MAXIMO REPRESENTABLE POR EL CAMPO Y SE    *TKZ-0121
003200*             AGREGA EL CONTROL DE TIEMPO DE CORRIDA - TKZ-0121  *TKZ-0121
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. KZDRW1.
003600 AUTHOR. ERICK DANIEL RAMIREZ.
003700 INSTALLATION. MESA DE OPERACIONES AUTOMATIZADAS.
003800 DATE-WRITTEN. 02/06/1994.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BANKFILE ASSIGN TO BANKFILE
004800                     FILE STATUS IS FS-BANKFILE.
004900 DATA DIVISION.
005000 FILE SECTION.
005100*                   DEFINICION DEL ARCHIVO DE ENTRADA
005200 FD BANKFILE.
005300     COPY KZBANK.
005400 WORKING-STORAGE SECTION.
005500*                     VARIABLES FILE STATUS
005600 01  FS-BANKFILE                         PIC 9(02) VALUE ZEROS.
005700*                     CONTADOR INDEPENDIENTE DE REGISTROS LEIDOS DE
005800*                     BANKFILE EN LA CORRIDA, AL ESTILO DE LOS CAMPOS
005900*                     77 SUELTOS DE LA DOCUMENTACION DE PROGRAMAS DESA
006000 77  WKS-REGISTROS-LEIDOS               PIC 9(02) COMP VALUE ZERO.
006100*                     MARCAS DE TIEMPO DE LA CORRIDA (CONTROL DE
006200*                     DURACION), TAMBIEN COMO 77 INDEPENDIENTE
006300 77  WKS-HORA-INICIO-DRW                PIC 9(08) COMP.
006400 77  WKS-HORA-FIN-DRW                   PIC 9(08) COMP.
006500 77  WKS-TIEMPO-DRW                     PIC S9(07) COMP-3 VALUE ZERO.
006600*                   FECHA DE PROCESO DEL LOTE DE AUDITORIA
006700 01  WKS-FECHA-SISTEMA                   PIC 9(08) VALUE ZEROES.
006800 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
006900     02 WKS-ANIO-PROCESO                 PIC 9(04).
007000     02 WKS-MES-PROCESO                  PIC 9(02).
007100     02 WKS-DIA-PROCESO                  PIC 9(02).
007200*                   CAPITAL INICIAL FIJO Y CALCULO DE RENTABILIDAD
007300 01  WKS-CAPITAL-INICIAL                 PIC S9(07)V9(02)
007400                                          VALUE 500.00.
007500 01  WKS-RESULTADO-AUDITORIA.
007600     02 WKS-PNL-CUENTA                PIC S9(07)V9(02) VALUE ZERO.
007700     02 WKS-PNL-PORCENTAJE            PIC S9(05)V9(02) VALUE ZERO.
007800*                   EL DRAWDOWN TIENE UNA CONDICION 88 PARA PODER
007900*                   PROBAR 'LIMITE SUPERADO' SIN ESCRIBIR EL
008000*                   NUMERO 5 SUELTO EN CADA IF DEL PROGRAMA. EL RANGO
008100*                   SUPERIOR LLEGA HASTA EL MAXIMO QUE EL CAMPO PUEDE
008200*                   REPRESENTAR (NO SOLO HASTA 99.99) PORQUE UN SALDO
008300*                   EN CERO O NEGATIVO ES UN DRAWDOWN DE 100% O MAS Y
008400*                   SIGUE SIENDO RIESGO QUE AUDITAR, NO RIESGO BAJO
008500*                   CONTROL - TKZ-0121
008600     02 WKS-DRAWDOWN-PORCENTAJE       PIC S9(05)V9(02) VALUE ZERO.
008700        88 DRAWDOWN-SUPERA-LIMITE         VALUE 5.01 THRU 99999.99.
008800*                   REDEFINICION PARA AISLAR EL SIGNO DEL PNL: EL
008900*                   SIGNO SE USA EN 220-EMITE-ALERTA-RIESGO PARA
009000*                   DECIDIR SI LA CUENTA ESTA EN GANANCIA O PERDIDA
009100 01  WKS-PNL-CUENTA-R REDEFINES WKS-RESULTADO-AUDITORIA.
009200     02 WKS-PNL-SIGNO                    PIC S9(07).
009300     02 FILLER                           PIC 9(02).
009400     02 FILLER                           PIC X(08).
009500*                   INDICADOR DE LA ALERTA A EMITIR
009600 01  WKS-INDICE-MENSAJE                  PIC 9(01) VALUE 1.
009700*                   TABLA DE MENSAJES DE RIESGO (LITERAL +
009800*                   REDEFINES, AL ESTILO DE LA TABLA DE DIAS)
009900 01  WKS-TABLA-MENSAJES-LIT.
010000     02 FILLER                           PIC X(80) VALUE
010100         'RIESGO BAJO CONTROL                    '
010200         'ALERTA DE RIESGO: DRAWDOWN SUPERA LIMITE'.
010300 01  WKS-TABLA-MENSAJES REDEFINES WKS-TABLA-MENSAJES-LIT.
010400     02 WKS-MENSAJE-RIESGO OCCURS 2 TIMES PIC X(40).
010500 PROCEDURE DIVISION.
010600******************************************************************
010700*               S E C C I O N    P R I N C I P A L
010800******************************************************************
010900*--------> LA SERIE 110-220 VIAJA COMO UN SOLO RANGO DE PERFORM, AL
011000*          ESTILO THRU DEL TALLER. SI BANKFILE NO TRAE REGISTRO QUE
011100*          AUDITAR EL GO TO DE 120-LEE-BANKFILE SALTA DIRECTO A
011200*          150-CLOSE-DATA Y EL PROGRAMA TERMINA SIN EMITIR ALERTA
011300 100-MAIN SECTION.
011400     PERFORM 110-APERTURA-ARCHIVOS THRU 220-EMITE-ALERTA-RIESGO-E
011500     PERFORM 150-CLOSE-DATA
011600     STOP RUN.
011700 100-MAIN-E. EXIT.
011800*                ----- OPEN DATASET SECTION -----
011900 110-APERTURA-ARCHIVOS SECTION.
012000*                GUARDA LA FECHA DEL LOTE Y LA HORA DE INICIO DE LA
012100*                CORRIDA ANTES DE ABRIR BANKFILE
012200     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
012300     ACCEPT WKS-HORA-INICIO-DRW FROM TIME
012400     OPEN INPUT BANKFILE
012500     IF FS-BANKFILE NOT = 0
012600        DISPLAY "================================================"
012700                UPON CONSOLE
012800        DISPLAY "       HUBO UN ERROR AL ABRIR BANKFILE          "
012900                UPON CONSOLE
013000        DISPLAY " FILE ESTATUS DEL ARCHIVO BANKFILE : ("
013100                FS-BANKFILE ")" UPON CONSOLE
013200        DISPLAY "================================================"
013300                UPON CONSOLE
013400        MOVE 91 TO RETURN-CODE
013500        STOP RUN
013600     END-IF.
013700 110-APERTURA-ARCHIVOS-E. EXIT.
013800
013900*--------> SI BANKFILE VIENE VACIO NO HAY SALDO QUE AUDITAR; EL GO
014000*          TO SALTA FUERA DEL RANGO 110 THRU 220 DIRECTO A
014100*          150-CLOSE-DATA, ABANDONANDO LOS PASOS DE CALCULO
014200 120-LEE-BANKFILE SECTION.
014300     READ BANKFILE
014400       AT END
014500          DISPLAY "=============================================="
014600                  UPON CONSOLE
014700          DISPLAY "    BANKFILE NO TIENE SALDO QUE AUDITAR       "
014800                  UPON CONSOLE
014900          DISPLAY "=============================================="
015000                  UPON CONSOLE
015100          MOVE 91 TO RETURN-CODE
015200          GO TO 150-CLOSE-DATA
015300     END-READ
015400*                BANKFILE TRAE UN SOLO REGISTRO POR CORRIDA, PERO EL
015500*                CONTADOR SE LLEVA IGUAL POR SI UN DIA SE DECIDE
015600*                ACUMULAR VARIAS CUENTAS EN EL MISMO ARCHIVO
015700     ADD 1 TO WKS-REGISTROS-LEIDOS.
015800 120-LEE-BANKFILE-E. EXIT.
015900
016000*--------> CALCULO DE GANANCIA/PERDIDA DE LA CUENTA CONTRA EL
016100*          CAPITAL INICIAL FIJO DE 500.00 USD
016200 200-CALCULA-PNL-CUENTA SECTION.
016300     COMPUTE WKS-PNL-CUENTA = BNK-BALANCE - WKS-CAPITAL-INICIAL
016400     COMPUTE WKS-PNL-PORCENTAJE ROUNDED =
016500             (WKS-PNL-CUENTA / WKS-CAPITAL-INICIAL) * 100.
016600 200-CALCULA-PNL-CUENTA-E. EXIT.
016700
016800*--------> CALCULO DEL PORCENTAJE DE CAIDA DE CAPITAL
016900 210-CALCULA-DRAWDOWN SECTION.
017000     IF BNK-BALANCE >= WKS-CAPITAL-INICIAL
017100        MOVE 0 TO WKS-DRAWDOWN-PORCENTAJE
017200     ELSE
017300        COMPUTE WKS-DRAWDOWN-PORCENTAJE ROUNDED =
017400                ((WKS-CAPITAL-INICIAL - BNK-BALANCE) /
017500                  WKS-CAPITAL-INICIAL) * 100
017600     END-IF.
017700 210-CALCULA-DRAWDOWN-E. EXIT.
017800
017900*--------> EMITE LA ALERTA DE RIESGO CUANDO EL DRAWDOWN SUPERA
018000*          EL LIMITE DEL 5% (CONDICION 88 DRAWDOWN-SUPERA-LIMITE) Y
018100*          ANUNCIA SI LA CUENTA QUEDA EN GANANCIA O EN PERDIDA
018200*          PROBANDO EL SIGNO DE WKS-PNL-SIGNO
018300 220-EMITE-ALERTA-RIESGO SECTION.
018400     MOVE 1 TO WKS-INDICE-MENSAJE
018500     IF DRAWDOWN-SUPERA-LIMITE
018600        MOVE 2 TO WKS-INDICE-MENSAJE
018700     END-IF
018800     DISPLAY '>>>>>>>>>>>> AUDITORIA DE DRAWDOWN <<<<<<<<<<<<'
018900             UPON CONSOLE
019000     DISPLAY '||  FECHA DE CORRIDA  : (' WKS-DIA-PROCESO '/'
019100             WKS-MES-PROCESO '/' WKS-ANIO-PROCESO ')'
019200             UPON CONSOLE
019300     DISPLAY '||  SALDO DE CUENTA   : (' BNK-BALANCE ')'
019400             UPON CONSOLE
019500     DISPLAY '||  CAPITAL INICIAL   : (' WKS-CAPITAL-INICIAL ')'
019600             UPON CONSOLE
019700     DISPLAY '||  GANANCIA/PERDIDA  : (' WKS-PNL-CUENTA ')'
019800             UPON CONSOLE
019900     DISPLAY '||  GANANCIA/PERDIDA% : (' WKS-PNL-PORCENTAJE ')'
020000             UPON CONSOLE
020100     DISPLAY '||  DRAWDOWN %     : (' WKS-DRAWDOWN-PORCENTAJE ')'
020200             UPON CONSOLE
020300     IF WKS-PNL-SIGNO < 0
020400        DISPLAY '||  LA CUENTA CIERRA EN PERDIDA CONTRA EL CAPITAL'
020500                UPON CONSOLE
020600     ELSE
020700        DISPLAY '||  LA CUENTA CIERRA EN GANANCIA CONTRA EL CAPITAL'
020800                UPON CONSOLE
020900     END-IF
021000     DISPLAY '||  ' WKS-MENSAJE-RIESGO (WKS-INDICE-MENSAJE)
021100             UPON CONSOLE
021200     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<'
021300             UPON CONSOLE.
021400 220-EMITE-ALERTA-RIESGO-E. EXIT.
021500
021600*                ACEPTA LA HORA DE FIN, CALCULA CUANTO TARDO LA
021700*                CORRIDA Y DEJA EN BITACORA EL TOTAL DE REGISTROS
021800*                LEIDOS DE BANKFILE ANTES DE CERRAR EL ARCHIVO
021900 150-CLOSE-DATA SECTION.
022000     ACCEPT WKS-HORA-FIN-DRW FROM TIME
022100     COMPUTE WKS-TIEMPO-DRW = WKS-HORA-FIN-DRW - WKS-HORA-INICIO-DRW
022200     DISPLAY 'KZDRW1, REGISTROS LEIDOS DE BANKFILE: '
022300             WKS-REGISTROS-LEIDOS UPON CONSOLE
022400     DISPLAY 'KZDRW1, DURACION DE LA CORRIDA (HHMMSSCC): '
022500             WKS-TIEMPO-DRW UPON CONSOLE
022600     CLOSE BANKFILE.
022700 150-CLOSE-DATA-E. EXIT.
