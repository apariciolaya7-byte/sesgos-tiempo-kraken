000100******************************************************************
000200*               COPY KZBANK  -  SALDO DE CUENTA                 *
000300******************************************************************
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS (KILL ZONE)    *
000500* DESCRIPCION : LAYOUT DEL SALDO DE CUENTA AUDITADO POR KZDRW1   *
000600*             : SOBRE EL ARCHIVO BANKFILE.                      *
000700******************************************************************
000800*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
000900*  ---------- ----------- --------------------------------------*
001000*    11/09/1993   EDR     CREACION DEL COPY - SALDO DE CUENTA    *KZBK1993
001100*    24/02/2025   PEDR    RELAYOUT PARA EL LIBRO DE 10 PARES     *TKZ-0118
001200*             CRIPTO (BTC/USD ...) - TKZ-00118                  * TKZ-0118
001300******************************************************************
001400 01  REG-BANKFILE.
001500     02  BNK-BALANCE                  PIC S9(07)V9(02).
001600     02  FILLER                      PIC X(01).
