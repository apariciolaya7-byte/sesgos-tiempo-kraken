000100******************************************************************
000200*               COPY KZCANDL  -  CANDELA DE MERCADO             *
000300******************************************************************
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS (KILL ZONE)    *
000500* DESCRIPCION : LAYOUT DE LA VELA HORARIA (CANDLE) DE UN PAR DE  *
000600*             : CRIPTOACTIVOS.  USADO POR KZOPEN1 Y KZREG1       *
000700*             : SOBRE EL ARCHIVO CANDLES.                       *
000800* NOTA        : EL ANCHO NATURAL DE LOS CAMPOS DE PRECIO (4      *
000900*             : DECIMALES) SUPERA LOS 80 BYTES NOMINALES DEL     *
001000*             : DISEÑO ORIGINAL; SE AMPLIA A 90 Y SE RELLENA     *
001100*             : CON FILLER.  VER BITACORA DE KZOPEN1.            *
001200******************************************************************
001300*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
001400*  ---------- ----------- --------------------------------------*
001500*    08/06/1993   EDR     CREACION DEL COPY - SEÑALES POR HORA   *KZCD1993
001600*    17/01/1999   PEDR    REVISION Y2K - SIN CAMBIOS DE FORMATO  *Y2K-1999
001700*    24/02/2025   PEDR    RELAYOUT PARA EL LIBRO DE 10 PARES     *TKZ-0118
001800*             CRIPTO (BTC/USD ...) - TKZ-00118                  * TKZ-0118
001900******************************************************************
002000 01  REG-CANDLES.
002100     02  CDL-SYMBOL                  PIC X(10).
002200     02  CDL-DATE                    PIC 9(08).
002300     02  CDL-HOUR                    PIC 9(02).
002400     02  CDL-OPEN                    PIC S9(09)V9(04).
002500     02  CDL-HIGH                    PIC S9(09)V9(04).
002600     02  CDL-LOW                     PIC S9(09)V9(04).
002700     02  CDL-CLOSE                   PIC S9(09)V9(04).
002800     02  CDL-VOLUME                  PIC S9(09)V9(04).
002900     02  FILLER                      PIC X(05).
003000*               REDEFINICION DE LA FECHA DE APERTURA
003100 01  REG-CANDLES-FECHA REDEFINES REG-CANDLES.
003200     02  FILLER                      PIC X(10).
003300     02  CDL-FECHA-ANIO               PIC 9(04).
003400     02  CDL-FECHA-MES                PIC 9(02).
003500     02  CDL-FECHA-DIA                PIC 9(02).
003600     02  FILLER                      PIC X(67).
