000100******************************************************************
000200* FECHA       : 14/04/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ                             *
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS               *
000500* PROGRAMA    : KZCYC1, CICLO DE LA MESA DE OPERACIONES          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA ENCADENA LOS PASOS DEL CICLO DIARIO*
000800*             : DE LA MESA: ABRE POSICIONES SOBRE LA CARTERA DE  *
000900*             : LOS DIEZ PARES, MONITOREA Y CIERRA LAS POSICIONES*
001000*             : ABIERTAS Y EMITE LA AUDITORIA DE DISCIPLINA DE   *
001100*             : LAS OPERACIONES CERRADAS EN EL DIA               *
001200* ARCHIVOS    : NO APLICA (LOS ARCHIVOS LOS ABREN LOS PROGRAMAS  *
001300*             : LLAMADOS)                                        *
001400* PROGRAMA(S) : KZOPEN1, KZMON1, KZRPT1                          *
001500******************************************************************
001600*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
001700*  ---------- ----------- --------------------------------------*
001800*    14/04/1994   EDR     CREACION - MENU DE CIERRES MENSUALES   *KZCY1994
001900*             DE LA CARTERA DE TARJETAS                          *KZCY1994
002000*    09/08/1996   EDR     SE AGREGA EL PASO DE AUDITORIA AL      *KZCY1996
002100*             FINAL DEL CICLO, ANTES SOLO CERRABA EL MES         *KZCY1996
002200*    17/01/1999   PEDR    REVISION FECHAS Y2K                    *Y2K-1999
002300*    24/02/2025   PEDR    RECONVERSION TOTAL: EL MENU DE CIERRES *TKZ-0118
002400*             PASA A SER EL CICLO DIARIO DE LA MESA DE           *TKZ-0118
002500*             OPERACIONES AUTOMATIZADAS, ENCADENA KZOPEN1,       *TKZ-0118
002600*             KZMON1 Y KZRPT1 - TKZ-00118                        *TKZ-0118
002700*    02/03/2025   PEDR    SE AGREGA EL CONTROL DE HORA DE INICIO *TKZ-0118
002800*             Y FIN DEL CICLO PARA LA BITACORA DE OPERACION      *TKZ-0118
002900*    10/08/2025   PEDR    SE AGREGA RANGO DE PERFORM 110 THRU 220*TKZ-0119
003000*             Y SALIDA POR GO TO SI KZOPEN1 TERMINA CON ERROR,   *TKZ-0119
003100*             MAS EL TIEMPO TOTAL DEL CICLO EN SEGUNDOS PARA LA  *TKZ-0119
003200*             BITACORA - TKZ-00119                               *TKZ-0119
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. KZCYC1.
003600 AUTHOR. ERICK DANIEL RAMIREZ.
003700 INSTALLATION. MESA DE OPERACIONES AUTOMATIZADAS.
003800 DATE-WRITTEN. 14/04/1994.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*                   NO APLICA ARCHIVOS - LOS ABRE CADA UNO DE LOS
004600*                   PROGRAMAS DEL CICLO POR SU CUENTA
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*                   FECHA Y HORA DE CORRIDA DEL CICLO
005000 01  WKS-FECHA-SISTEMA                   PIC 9(08) VALUE ZEROES.
005100 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
005200     02 WKS-ANIO-PROCESO                 PIC 9(04).
005300     02 WKS-MES-PROCESO                  PIC 9(02).
005400     02 WKS-DIA-PROCESO                  PIC 9(02).
005500 01  WKS-HORA-SISTEMA                    PIC 9(08) VALUE ZEROES.
005600 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
005700     02 WKS-HH-INICIO                    PIC 9(02).
005800     02 WKS-MM-INICIO                    PIC 9(02).
005900     02 WKS-SS-INICIO                    PIC 9(02).
006000     02 WKS-CC-INICIO                    PIC 9(02).
006100*                   CONTADOR DE PASOS EJECUTADOS DEL CICLO, EN 77
006200*                   INDEPENDIENTE (NO AGRUPADO) PORQUE SE USA SOLO
006300*                   COMO CONTADOR/INDICE DE WKS-DESC-PASO
006400 77  WKS-PASO-ACTUAL                    PIC 9(02) COMP VALUE ZERO.
006500     88 PASO-DE-APERTURA                          VALUE 1.
006600     88 PASO-DE-MONITOREO                         VALUE 2.
006700     88 PASO-DE-AUDITORIA                         VALUE 3.
006800*                   SEGUNDOS DE RELOJ AL INICIO Y AL FIN DEL CICLO,
006900*                   PARA MEDIR CUANTO TARDA LA CORRIDA COMPLETA
007000 77  WKS-SEGUNDOS-INICIO                PIC 9(05) COMP VALUE ZERO.
007100 77  WKS-SEGUNDOS-FIN                   PIC 9(05) COMP VALUE ZERO.
007200*                   TIEMPO TOTAL DEL CICLO EN SEGUNDOS, PARA LA
007300*                   BITACORA DE OPERACION (AL ESTILO DEL CAMPO
007400*                   TIEMPO DE LA DOCUMENTACION DE JM47ADM)
007500 77  WKS-TIEMPO-CICLO                   PIC 9(05) COMP-3 VALUE ZERO.
007600*                   TABLA DE NOMBRES DE LOS PASOS DEL CICLO
007700*                   (LITERAL + REDEFINES, AL ESTILO DE LA TABLA
007800*                   DE DIAS)
007900 01  WKS-TABLA-PASOS-LIT.
008000     02 FILLER                           PIC X(120) VALUE
008100         'APERTURA DE POSICIONES SOBRE LA CARTERA '
008200         'MONITOREO Y CIERRE DE POSICIONES ABIERTA'
008300         'AUDITORIA DE DISCIPLINA DE OPERACIONES  '.
008400 01  WKS-TABLA-PASOS REDEFINES WKS-TABLA-PASOS-LIT.
008500     02 WKS-DESC-PASO OCCURS 3 TIMES      PIC X(40).
008600 PROCEDURE DIVISION.
008700******************************************************************
008800*               S E C C I O N    P R I N C I P A L
008900******************************************************************
009000*--------> LA SERIE 110-220 VIAJA COMO UN SOLO RANGO DE PERFORM,
009100*          AL ESTILO THRU DEL TALLER: SI KZOPEN1 TERMINA CON ERROR
009200*          EL GO TO DE 200-EJECUTA-KZOPEN1 SALTA DIRECTO A
009300*          150-TERMINA-CICLO Y EL CICLO QUEDA INCOMPLETO
009400 100-MAIN SECTION.
009500     PERFORM 110-INICIA-CICLO THRU 220-EJECUTA-KZRPT1-E
009600     PERFORM 150-TERMINA-CICLO
009700     STOP RUN.
009800 100-MAIN-E. EXIT.
009900
010000*--------> ARRANQUE DEL CICLO: IMPRIME LA BITACORA DE INICIO Y
010100*          GUARDA LA HORA DE ARRANQUE EN SEGUNDOS PARA PODER
010200*          CALCULAR LA DURACION TOTAL AL TERMINAR EL CICLO
010300 110-INICIA-CICLO SECTION.
010400     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
010500     ACCEPT WKS-HORA-SISTEMA FROM TIME
010600     COMPUTE WKS-SEGUNDOS-INICIO =
010700             WKS-HH-INICIO * 3600 + WKS-MM-INICIO * 60 +
010800             WKS-SS-INICIO
010900     DISPLAY '>>>>>>>>>>>> CICLO DIARIO DE LA MESA DE OPERACIONES'
011000             '  <<<<<<<<<<<<' UPON CONSOLE
011100     DISPLAY '||  FECHA DE CORRIDA  : (' WKS-DIA-PROCESO '/'
011200             WKS-MES-PROCESO '/' WKS-ANIO-PROCESO ')' UPON CONSOLE
011300     DISPLAY '||  HORA DE INICIO    : (' WKS-HH-INICIO ':'
011400             WKS-MM-INICIO ':' WKS-SS-INICIO ')' UPON CONSOLE.
011500 110-INICIA-CICLO-E. EXIT.
011600
011700*--------> PASO 1 DEL CICLO: APERTURA DE POSICIONES SOBRE LA
011800*          CARTERA DE LOS DIEZ PARES (KZOPEN1 CONTROLA SU PROPIO
011900*          QUIEBRE DE CONTROL POR SIMBOLO SOBRE CANDLES). SI
012000*          KZOPEN1 DEVUELVE RETURN-CODE DISTINTO DE CERO EL CICLO
012100*          SE ABORTA SIN INTENTAR MONITOREO NI AUDITORIA
012200 200-EJECUTA-KZOPEN1 SECTION.
012300     MOVE 1 TO WKS-PASO-ACTUAL
012400     PERFORM 140-ANUNCIA-PASO
012500     CALL 'KZOPEN1'
012600     IF RETURN-CODE NOT = ZERO
012700        DISPLAY '||  KZOPEN1 TERMINO CON ERROR, SE ABORTA EL CICLO'
012800                UPON CONSOLE
012900        GO TO 150-TERMINA-CICLO
013000     END-IF
013100     DISPLAY '||  KZOPEN1 FINALIZO SU EJECUCION ' UPON CONSOLE.
013200 200-EJECUTA-KZOPEN1-E. EXIT.
013300
013400*--------> PASO 2 DEL CICLO: MONITOREO Y CIERRE DE LAS POSICIONES
013500*          ABIERTAS CONTRA LOS PRECIOS VIGENTES
013600 210-EJECUTA-KZMON1 SECTION.
013700     MOVE 2 TO WKS-PASO-ACTUAL
013800     PERFORM 140-ANUNCIA-PASO
013900     CALL 'KZMON1'
014000     DISPLAY '||  KZMON1 FINALIZO SU EJECUCION ' UPON CONSOLE.
014100 210-EJECUTA-KZMON1-E. EXIT.
014200
014300*--------> PASO 3 DEL CICLO: AUDITORIA DE DISCIPLINA SOBRE LAS
014400*          OPERACIONES CERRADAS EN EL DIA. ES EL ULTIMO PASO DEL
014500*          RANGO 110 THRU 220-E QUE VIAJA DESDE 100-MAIN
014600 220-EJECUTA-KZRPT1 SECTION.
014700     MOVE 3 TO WKS-PASO-ACTUAL
014800     PERFORM 140-ANUNCIA-PASO
014900     CALL 'KZRPT1'
015000     DISPLAY '||  KZRPT1 FINALIZO SU EJECUCION ' UPON CONSOLE.
015100 220-EJECUTA-KZRPT1-E. EXIT.
015200
015300*--------> ANUNCIA POR CONSOLA EL PASO QUE ESTA A PUNTO DE CORRER,
015400*          TOMANDO EL NOMBRE DE LA TABLA DE PASOS POR EL INDICE
015500*          WKS-PASO-ACTUAL (1, 2 O 3)
015600 140-ANUNCIA-PASO SECTION.
015700     DISPLAY '||  PASO (' WKS-PASO-ACTUAL ') : '
015800             WKS-DESC-PASO (WKS-PASO-ACTUAL) UPON CONSOLE.
015900 140-ANUNCIA-PASO-E. EXIT.
016000
016100*--------> CIERRE DEL CICLO: IMPRIME LA BITACORA DE TERMINACION,
016200*          AVISA SI EL CICLO QUEDO INCOMPLETO (EL GO TO DE
016300*          200-EJECUTA-KZOPEN1 LLEGA DIRECTO AQUI SIN PASAR POR
016400*          MONITOREO NI AUDITORIA) Y CALCULA CUANTOS SEGUNDOS
016500*          DURO LA CORRIDA COMPLETA
016600 150-TERMINA-CICLO SECTION.
016700     ACCEPT WKS-HORA-SISTEMA FROM TIME
016800     COMPUTE WKS-SEGUNDOS-FIN =
016900             WKS-HH-INICIO * 3600 + WKS-MM-INICIO * 60 +
017000             WKS-SS-INICIO
017100     COMPUTE WKS-TIEMPO-CICLO =
017200             WKS-SEGUNDOS-FIN - WKS-SEGUNDOS-INICIO
017300     IF NOT PASO-DE-AUDITORIA
017400        DISPLAY '||  CICLO INCOMPLETO, NO LLEGO AL PASO DE '
017500                UPON CONSOLE
017600        DISPLAY '||  AUDITORIA - REVISAR BITACORA DE KZOPEN1      '
017700                UPON CONSOLE
017800     END-IF
017900     DISPLAY '||  HORA DE FIN       : (' WKS-HH-INICIO ':'
018000             WKS-MM-INICIO ':' WKS-SS-INICIO ')' UPON CONSOLE
018100     DISPLAY '||  TIEMPO TOTAL DEL CICLO (SEG) : ('
018200             WKS-TIEMPO-CICLO ')' UPON CONSOLE
018300     DISPLAY '||  CICLO DIARIO FINALIZADO SIN NOVEDAD         '
018400             UPON CONSOLE
018500     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<'
018600             UPON CONSOLE.
018700 150-TERMINA-CICLO-E. EXIT.
