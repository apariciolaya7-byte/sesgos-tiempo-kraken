000100******************************************************************
000200* FECHA       : 19/05/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ                             *
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS               *
000500* PROGRAMA    : KZREG1, CORRECCION DEL ANTERIOR KZREG0           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA LAS VELAS DE CADA PAR DE      *
000800*             : CRIPTOACTIVOS, SE QUEDA SOLO CON LAS QUE CAEN    *
000900*             : DENTRO DEL HORARIO DE LA ZONA OPORTUNA Y         *
001000*             : CLASIFICA EL REGIMEN DE MERCADO DE CADA PAR POR  *
001100*             : LA COHERENCIA ENTRE CUERPO Y RANGO DE LA VELA    *
001200* ARCHIVOS    : CANDLES                                          *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
001600*  ---------- ----------- --------------------------------------*
001700*    19/05/1994   EDR     CREACION - CLASIFICADOR DE REGIMEN DE  *KZRG1994
001800*             MERCADO SOBRE LA CARTERA DE DIVISAS                *KZRG1994
001900*    17/01/1999   PEDR    REVISION FECHAS Y2K                    *Y2K-1999
002000*    24/02/2025   PEDR    MIGRACION AL LIBRO DE LOS DIEZ PARES   *TKZ-0118
002100*             CRIPTO, CANDLES NUEVO - TKZ-00118                  *TKZ-0118
002200*    10/08/2025   PEDR    RANGO DE PERFORM 110 THRU 120 Y GO TO  *TKZ-0119
002300*             PARA IGNORAR VELAS CON HIGH/LOW INVERTIDO SIN      *TKZ-0119
002400*             DETENER EL BARRIDO DEL SIMBOLO - TKZ-00119         *TKZ-0119
002500*    16/08/2025   PEDR    REVISION DE AUDITORIA: FALTABAN        *TKZ-0121
002600*             CAMPOS 77 INDEPENDIENTES, SE AGREGA CONTROL DE     *TKZ-0121
002700*             TIEMPO DE CORRIDA Y CONTEO DE SIMBOLOS             *TKZ-0121
002800*             CLASIFICADOS - TKZ-0121                            *TKZ-0121
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. KZREG1.
003200 AUTHOR. ERICK DANIEL RAMIREZ.
003300 INSTALLATION. MESA DE OPERACIONES AUTOMATIZADAS.
003400 DATE-WRITTEN. 19/05/1994.
003500 DATE-COMPILED.
003600 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CANDLES ASSIGN TO CANDLES
004400                    FILE STATUS IS FS-CANDLES.
004500 DATA DIVISION.
004600 FILE SECTION.
004700*                   DEFINICION DEL ARCHIVO DE ENTRADA
004800 FD CANDLES.
004900     COPY KZCANDL.
005000 WORKING-STORAGE SECTION.
005100*                     VARIABLES FILE STATUS
005200 01  FS-CANDLES                          PIC 9(02) VALUE ZEROS.
005300 01  WKS-FIN-CANDLES                     PIC X(01) VALUE 'N'.
005400     88 FIN-CANDLES                                VALUE 'S'.
005500*                     CAMPOS 77 SUELTOS: CUANTOS SIMBOLOS SE
005600*                     CLASIFICARON EN LA CORRIDA Y CUANTO TARDO EL
005700*                     BARRIDO COMPLETO DE CANDLES, AL ESTILO DE LOS
005800*                     DEMAS PROGRAMAS DEL LOTE - TKZ-0121
005900 77  WKS-SIMBOLOS-CLASIFICADOS           PIC 9(02) COMP VALUE ZERO.
006000 77  WKS-HORA-INICIO-REG                 PIC 9(08) COMP.
006100 77  WKS-HORA-FIN-REG                    PIC 9(08) COMP.
006200 77  WKS-TIEMPO-REG                      PIC S9(07) COMP-3 VALUE ZERO.
006300*                   SIMBOLO EN PROCESO DE CLASIFICACION. SE
006400*                   REFRESCA CADA VEZ QUE CAMBIA EL PAR EN CANDLES
006500 01  WKS-SIMBOLO-ACTUAL                  PIC X(10) VALUE SPACES.
006600*                   ACUMULADORES DE CUERPO Y RANGO DE VELA DEL PAR
006700*                   EN CURSO, SE REINICIAN EN CADA CAMBIO DE SIMBOLO
006800 01  WKS-ACUMULA-REGIMEN.
006900*                   CUANTAS VELAS DEL PAR CAYERON EN LA ZONA OPORTUNA
007000     02 WKS-VELAS-ZONA                PIC 9(02) COMP VALUE ZERO.
007100*                   SUMATORIA DE CUERPOS (EN VALOR ABSOLUTO)
007200     02 WKS-SUMA-CUERPO               PIC S9(09)V9(04) VALUE ZERO.
007300*                   SUMATORIA DE RANGOS (EN VALOR ABSOLUTO)
007400     02 WKS-SUMA-RANGO                PIC S9(09)V9(04) VALUE ZERO.
007500*                   AREA DE TRABAJO PARA LA VELA QUE SE ESTA
007600*                   ACUMULANDO EN EL MOMENTO
007700 01  WKS-VELA-TRABAJO.
007800     02 WKS-CUERPO-VELA               PIC S9(09)V9(04) VALUE ZERO.
007900     02 WKS-RANGO-VELA                PIC S9(09)V9(04) VALUE ZERO.
008000*                   RESULTADO DE LA CLASIFICACION DE REGIMEN DEL
008100*                   PAR EN CURSO. EL REDEFINES AISLA EL SIGNO DE LA
008200*                   COHERENCIA PARA LA VALIDACION DEFENSIVA DE 220
008300 01  WKS-RESULTADO-REGIMEN.
008400     02 WKS-PROMEDIO-CUERPO           PIC S9(07)V9(04) VALUE ZERO.
008500     02 WKS-PROMEDIO-RANGO            PIC S9(07)V9(04) VALUE ZERO.
008600     02 WKS-COHERENCIA                PIC S9(03)V9(04) VALUE ZERO.
008700     02 WKS-COHERENCIA-R REDEFINES WKS-COHERENCIA.
008800        03 WKS-COHERENCIA-SIGNO           PIC S9(03).
008900        03 FILLER                         PIC 9(04).
009000*                   ETIQUETA TEXTUAL DEL REGIMEN, TOMADA DE LA
009100*                   TABLA WKS-TABLA-REGIMENES
009200     02 WKS-REGIMEN                      PIC X(16) VALUE SPACES.
009300*                   FECHA DE PROCESO DEL LOTE DE CLASIFICACION
009400 01  WKS-FECHA-SISTEMA                   PIC 9(08) VALUE ZEROES.
009500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
009600     02 WKS-ANIO-PROCESO                 PIC 9(04).
009700     02 WKS-MES-PROCESO                  PIC 9(02).
009800     02 WKS-DIA-PROCESO                  PIC 9(02).
009900*                   TABLA DE DESCRIPCIONES DE REGIMEN (LITERAL +
010000*                   REDEFINES, AL ESTILO DE LA TABLA DE DIAS)
010100 01  WKS-TABLA-REGIMENES-LIT.
010200     02 FILLER                           PIC X(48) VALUE
010300         'TENDENCIA_SOLIDA'
010400         'RUIDO_LATERAL   '
010500         'NEUTRAL         '.
010600 01  WKS-TABLA-REGIMENES REDEFINES WKS-TABLA-REGIMENES-LIT.
010700     02 WKS-REGIMEN-DESC OCCURS 3 TIMES   PIC X(16).
010800 PROCEDURE DIVISION.
010900******************************************************************
011000*               S E C C I O N    P R I N C I P A L
011100******************************************************************
011200*--------> LA APERTURA Y LA PRIMERA LECTURA VIAJAN COMO UN SOLO
011300*          RANGO DE PERFORM, AL ESTILO THRU DEL TALLER
011400 100-MAIN SECTION.
011500     PERFORM 110-APERTURA-ARCHIVOS THRU 120-LEE-CANDLES-E
011600     PERFORM 200-PROCESA-SIMBOLOS UNTIL FIN-CANDLES
011700     PERFORM 150-CLOSE-DATA
011800     STOP RUN.
011900 100-MAIN-E. EXIT.
012000*                ----- OPEN DATASET SECTION -----
012100 110-APERTURA-ARCHIVOS SECTION.
012200*                LA HORA DE INICIO SE GUARDA ANTES DE ABRIR EL
012300*                ARCHIVO PARA QUE LA DURACION REPORTADA AL CIERRE
012400*                CUBRA TODO EL BARRIDO, NO SOLO LA CLASIFICACION
012500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
012600     ACCEPT WKS-HORA-INICIO-REG FROM TIME
012700     OPEN INPUT CANDLES
012800*                SI CANDLES NO ABRE, NO HAY VELAS QUE CLASIFICAR,
012900*                SE AVISA POR CONSOLA Y SE DETIENE EL LOTE DE UNA VEZ
013000     IF FS-CANDLES NOT = 0
013100        DISPLAY "================================================"
013200                 UPON CONSOLE
013300        DISPLAY "       HUBO UN ERROR AL ABRIR CANDLES           "
013400                 UPON CONSOLE
013500        DISPLAY " FILE STATUS DE CANDLES: (" FS-CANDLES ")"
013600                 UPON CONSOLE
013700        DISPLAY "================================================"
013800                 UPON CONSOLE
013900        MOVE 91 TO RETURN-CODE
014000        STOP RUN
014100     END-IF
014200*                MENSAJE DE ARRANQUE CON LA FECHA DEL LOTE
014300     DISPLAY 'KZREG1, CLASIFICACION DE REGIMEN DEL: '
014400             WKS-DIA-PROCESO '/' WKS-MES-PROCESO '/'
014500             WKS-ANIO-PROCESO UPON CONSOLE.
014600 110-APERTURA-ARCHIVOS-E. EXIT.
014700
014800*--------> ULTIMO PASO DEL RANGO 110 THRU 120-E: PRIMERA LECTURA
014900*          DE CANDLES PARA ARRANCAR EL BARRIDO DE SIMBOLOS. ESTA
015000*          MISMA SECCION SE REUSA DESDE 212-AVANZA-VELA PARA CADA
015100*          LECTURA SIGUIENTE DEL ARCHIVO
015200 120-LEE-CANDLES SECTION.
015300     READ CANDLES NEXT RECORD
015400*                FIN DE ARCHIVO: NO HAY MAS VELAS, SE APAGA EL
015500*                INTERRUPTOR QUE CONTROLA EL PERFORM UNTIL DE 100
015600       AT END
015700          MOVE 'S' TO WKS-FIN-CANDLES
015800     END-READ.
015900 120-LEE-CANDLES-E. EXIT.
016000
016100*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE VELAS POR
016200*          SIMBOLO, UN REGIMEN POR CADA PAR
016300 200-PROCESA-SIMBOLOS SECTION.
016400*                REINICIA LOS ACUMULADORES DEL PAR ANTES DE EMPEZAR
016500*                A BARRER SUS VELAS
016600     MOVE CDL-SYMBOL TO WKS-SIMBOLO-ACTUAL
016700     MOVE 0 TO WKS-VELAS-ZONA
016800     MOVE 0 TO WKS-SUMA-CUERPO
016900     MOVE 0 TO WKS-SUMA-RANGO
017000     PERFORM 210-ACUMULA-UNA-VELA
017100             UNTIL FIN-CANDLES
017200                OR CDL-SYMBOL NOT = WKS-SIMBOLO-ACTUAL
017300     PERFORM 220-CLASIFICA-REGIMEN
017400     PERFORM 230-IMPRIME-REGIMEN
017500*                CADA PASADA POR ESTA SECCION CIERRA LA
017600*                CLASIFICACION DE UN SIMBOLO, POR ESO EL CONTADOR
017700*                SE INCREMENTA AQUI Y NO DENTRO DEL BARRIDO DE VELAS
017800     ADD 1 TO WKS-SIMBOLOS-CLASIFICADOS.
017900 200-PROCESA-SIMBOLOS-E. EXIT.
018000
018100*--------> ACUMULA UNA VELA DENTRO DE LA ZONA OPORTUNA (14-18 UTC).
018200*          SI LA VELA TRAE HIGH/LOW INVERTIDO (DATO CORRUPTO DE
018300*          ORIGEN) EL GO TO SALTA LA ACUMULACION Y VA DIRECTO A
018400*          LEER LA SIGUIENTE VELA, SIN DETENER EL BARRIDO DEL PAR
018500 210-ACUMULA-UNA-VELA SECTION.
018600*                VELA CORRUPTA DE ORIGEN (HIGH MENOR QUE LOW), SE
018700*                AVISA Y SE SALTA DIRECTO A LEER LA SIGUIENTE VELA
018800     IF CDL-HIGH < CDL-LOW
018900        DISPLAY 'KZREG1, VELA CON HIGH/LOW INVERTIDO, SE IGNORA'
019000                UPON CONSOLE
019100        GO TO 212-AVANZA-VELA
019200     END-IF
019300*                SOLO SE ACUMULAN LAS VELAS DENTRO DE LA ZONA
019400*                OPORTUNA (14-18 UTC), EL RESTO SE DESCARTA
019500     IF CDL-HOUR >= 14 AND CDL-HOUR < 18
019600        ADD 1 TO WKS-VELAS-ZONA
019700*                CUERPO DE LA VELA EN VALOR ABSOLUTO
019800        COMPUTE WKS-CUERPO-VELA = CDL-CLOSE - CDL-OPEN
019900        IF WKS-CUERPO-VELA < 0
020000           MULTIPLY -1 BY WKS-CUERPO-VELA
020100        END-IF
020200*                RANGO DE LA VELA EN VALOR ABSOLUTO
020300        COMPUTE WKS-RANGO-VELA = CDL-HIGH - CDL-LOW
020400        IF WKS-RANGO-VELA < 0
020500           MULTIPLY -1 BY WKS-RANGO-VELA
020600        END-IF
020700        ADD WKS-CUERPO-VELA TO WKS-SUMA-CUERPO
020800        ADD WKS-RANGO-VELA  TO WKS-SUMA-RANGO
020900     END-IF.
021000*                PUNTO DE ENTRADA DEL GO TO ANTERIOR: SOLO AVANZA LA
021100*                LECTURA, SIN TOCAR LOS ACUMULADORES
021200 212-AVANZA-VELA.
021300     PERFORM 120-LEE-CANDLES.
021400 210-ACUMULA-UNA-VELA-E. EXIT.
021500
021600*--------> CLASIFICA EL REGIMEN DEL PAR SEGUN LA COHERENCIA
021700*          ENTRE EL CUERPO PROMEDIO Y EL RANGO PROMEDIO. MENOS DE
021800*          DOS VELAS EN LA ZONA OPORTUNA SE CLASIFICA NEUTRAL
021900*          DIRECTAMENTE, SIN CALCULAR COHERENCIA
022000 220-CLASIFICA-REGIMEN SECTION.
022100*                MENOS DE DOS VELAS EN LA ZONA OPORTUNA NO ALCANZA
022200*                PARA PROMEDIAR, SE CLASIFICA NEUTRAL DE UNA VEZ
022300     MOVE SPACES TO WKS-REGIMEN
022400     IF WKS-VELAS-ZONA < 2
022500        MOVE WKS-REGIMEN-DESC (3) TO WKS-REGIMEN
022600     ELSE
022700*                PROMEDIO DEL CUERPO (CLOSE MENOS OPEN, EN VALOR
022800*                ABSOLUTO) Y DEL RANGO (HIGH MENOS LOW) DE TODAS LAS
022900*                VELAS QUE CAYERON EN LA ZONA OPORTUNA DEL PAR
023000        COMPUTE WKS-PROMEDIO-CUERPO ROUNDED =
023100                WKS-SUMA-CUERPO / WKS-VELAS-ZONA
023200        COMPUTE WKS-PROMEDIO-RANGO ROUNDED =
023300                WKS-SUMA-RANGO  / WKS-VELAS-ZONA
023400*                COHERENCIA ES LA RAZON CUERPO/RANGO. SI EL RANGO
023500*                PROMEDIO QUEDO EN CERO (VELAS SIN MOVIMIENTO) SE
023600*                EVITA LA DIVISION Y SE DEJA LA COHERENCIA EN CERO
023700        IF WKS-PROMEDIO-RANGO <= 0
023800           MOVE 0 TO WKS-COHERENCIA
023900        ELSE
024000           COMPUTE WKS-COHERENCIA ROUNDED =
024100                   WKS-PROMEDIO-CUERPO / WKS-PROMEDIO-RANGO
024200        END-IF
024300*                ESTA VALIDACION NO DEBERIA DISPARAR NUNCA, PORQUE
024400*                AMBOS PROMEDIOS SON NO NEGATIVOS, PERO SE DEJA EL
024500*                AVISO POR SI UN CAMBIO FUTURO ROMPE ESE SUPUESTO
024600        IF WKS-COHERENCIA-SIGNO < 0
024700           DISPLAY 'KZREG1, COHERENCIA NEGATIVA EN: '
024800                   WKS-SIMBOLO-ACTUAL ' - REVISAR VELAS DE ORIGEN'
024900                   UPON CONSOLE
025000        END-IF
025100*                COHERENCIA ALTA (MAS DE 0.6) ES CUERPO GRANDE
025200*                FRENTE AL RANGO, TIPICO DE UN MOVIMIENTO DIRECCIONAL
025300*                SOLIDO. COHERENCIA BAJA (MENOS DE 0.3) ES MECHAS
025400*                LARGAS CONTRA CUERPO CHICO, TIPICO DE RUIDO LATERAL.
025500*                EN MEDIO SE CLASIFICA NEUTRAL
025600        IF WKS-COHERENCIA > 0.6
025700           MOVE WKS-REGIMEN-DESC (1) TO WKS-REGIMEN
025800        ELSE
025900           IF WKS-COHERENCIA < 0.3
026000              MOVE WKS-REGIMEN-DESC (2) TO WKS-REGIMEN
026100           ELSE
026200              MOVE WKS-REGIMEN-DESC (3) TO WKS-REGIMEN
026300           END-IF
026400        END-IF
026500     END-IF.
026600 220-CLASIFICA-REGIMEN-E. EXIT.
026700
026800*--------> IMPRIME EL RESULTADO DE LA CLASIFICACION DEL PAR. ESTE
026900*          REPORTE ES SOLO DE CONSOLA, NO GENERA ARCHIVO DE SALIDA
027000 230-IMPRIME-REGIMEN SECTION.
027100*                ENCABEZADO DEL BLOQUE DE CLASIFICACION
027200     DISPLAY '>>>>>>>>>>>>> CLASIFICACION DE REGIMEN <<<<<<<<<<<'
027300             UPON CONSOLE
027400*                IDENTIFICA EL PAR CLASIFICADO
027500     DISPLAY '||  PAR                 : (' WKS-SIMBOLO-ACTUAL ')'
027600             UPON CONSOLE
027700*                CUANTAS VELAS DE LA ZONA OPORTUNA SE USARON
027800     DISPLAY '||  VELAS EN ZONA        : (' WKS-VELAS-ZONA     ')'
027900             UPON CONSOLE
028000*                RAZON CUERPO/RANGO QUE DEFINIO EL REGIMEN
028100     DISPLAY '||  COHERENCIA           : (' WKS-COHERENCIA     ')'
028200             UPON CONSOLE
028300*                ETIQUETA FINAL DEL REGIMEN DE MERCADO
028400     DISPLAY '||  REGIMEN DE MERCADO   : (' WKS-REGIMEN        ')'
028500             UPON CONSOLE
028600*                CIERRE DEL BLOQUE DE CLASIFICACION
028700     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<'
028800             UPON CONSOLE.
028900 230-IMPRIME-REGIMEN-E. EXIT.
029000
029100*                ACEPTA LA HORA DE FIN, CALCULA LA DURACION DE LA
029200*                CORRIDA Y DEJA EN BITACORA CUANTOS SIMBOLOS SE
029300*                CLASIFICARON ANTES DE CERRAR CANDLES
029400 150-CLOSE-DATA SECTION.
029500     ACCEPT WKS-HORA-FIN-REG FROM TIME
029600     COMPUTE WKS-TIEMPO-REG = WKS-HORA-FIN-REG - WKS-HORA-INICIO-REG
029700     DISPLAY 'KZREG1, SIMBOLOS CLASIFICADOS EN LA CORRIDA: '
029800             WKS-SIMBOLOS-CLASIFICADOS UPON CONSOLE
029900     DISPLAY 'KZREG1, DURACION DE LA CORRIDA (HHMMSSCC): '
030000             WKS-TIEMPO-REG UPON CONSOLE
030100     CLOSE CANDLES.
030200 150-CLOSE-DATA-E. EXIT.
