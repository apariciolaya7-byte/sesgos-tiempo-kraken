000100******************************************************************
000200*               COPY KZASSET  -  TABLA DE ACTIVOS OBJETIVO      *
000300******************************************************************
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS (KILL ZONE)    *
000500* DESCRIPCION : LOS DIEZ PARES DE CRIPTOACTIVOS AUTORIZADOS PARA *
000600*             : OPERAR, EN MEMORIA, AL ESTILO DE LA TABLA DE     *
000700*             : DIAS-POR-MES DE MORAS1 (LITERAL + REDEFINES).   *
000800******************************************************************
000900*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
001000*  ---------- ----------- --------------------------------------*
001100*    24/02/2025   PEDR    CREACION DEL COPY - NUEVO LIBRO DE 10  *TKZ-0118
001200*             PARES CRIPTO (BTC/USD ...) - TKZ-00118            * TKZ-0118
001300******************************************************************
001400 01  WKS-TABLA-ACTIVOS-LIT.
001500     02  FILLER                      PIC X(100) VALUE
001600         'BTC/USD   ADA/USD   XRP/USD   SOL/USD   ETH/USD   '
001700         'LTC/USD   DOT/USD   BCH/USD   UNI/USD   LINK/USD  '.
001800 01  WKS-TABLA-ACTIVOS REDEFINES WKS-TABLA-ACTIVOS-LIT.
001900     02  WKS-ACTIVO OCCURS 10 TIMES
002000                    INDEXED BY WKS-ACT-I
002100                    PIC X(10).
