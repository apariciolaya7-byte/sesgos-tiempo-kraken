000100******************************************************************
000200*               COPY KZCLOSD  -  OPERACION CERRADA              *
000300******************************************************************
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS (KILL ZONE)    *
000500* DESCRIPCION : LAYOUT DE UNA OPERACION YA CERRADA, ESCRITA POR  *
000600*             : KZMON1 Y LEIDA POR KZRPT1 SOBRE CLOSEDTR.       *
000700*             : LOS CAMPOS PROPIOS DE LA POSICION SE REPITEN    *
000800*             : AQUI CON PREFIJO TRD- (Y NO POS-) PORQUE AMBOS  *
000900*             : COPYS CONVIVEN EN LA SECCION DE ARCHIVOS DE      *
001000*             : KZMON1 - NOMBRES DUPLICADOS OBLIGAN A CALIFICAR  *
001100*             : CON "OF" EN CADA MOVE, COSA QUE EL TALLER EVITA. *
001200******************************************************************
001300*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
001400*  ---------- ----------- --------------------------------------*
001500*    11/09/1993   EDR     CREACION DEL COPY - CIERRE DE OPERAC.  *KZCL1993
001600*    17/01/1999   PEDR    REVISION Y2K - SIN CAMBIOS DE FORMATO  *Y2K-1999
001700*    24/02/2025   PEDR    RELAYOUT PARA EL LIBRO DE 10 PARES     *TKZ-0118
001800*             CRIPTO (BTC/USD ...) - TKZ-00118                  * TKZ-0118
001900******************************************************************
002000 01  REG-CLOSEDTR.
002100     02  TRD-SYMBOL                  PIC X(10).
002200     02  TRD-DIRECTION                PIC X(05).
002300     02  TRD-ENTRY                   PIC S9(09)V9(04).
002400     02  TRD-AMOUNT                   PIC S9(07)V9(08).
002500     02  TRD-STOPLOSS                 PIC S9(09)V9(04).
002600     02  TRD-TAKEPROFIT               PIC S9(09)V9(04).
002700     02  TRD-STATUS                   PIC X(06).
002800     02  TRD-OPEN-DATE                PIC 9(08).
002900     02  TRD-OPEN-HOUR                PIC 9(02).
003000     02  TRD-EXIT-PRICE               PIC S9(09)V9(04).
003100     02  TRD-EXIT-REASON              PIC X(12).
003200     02  TRD-PNL                     PIC S9(09)V9(02).
003300     02  FILLER                      PIC X(09).
003400*               REDEFINICION DE LA FECHA DE APERTURA
003500 01  REG-CLOSEDTR-FECHA REDEFINES REG-CLOSEDTR.
003600     02  FILLER                      PIC X(68).
003700     02  TRD-FECHA-ANIO               PIC 9(04).
003800     02  TRD-FECHA-MES                PIC 9(02).
003900     02  TRD-FECHA-DIA                PIC 9(02).
004000     02  FILLER                      PIC X(54).
