000100******************************************************************
000200* FECHA       : 14/03/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ (EDR)                       *
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS               *
000500* PROGRAMA    : KZRPT1                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE OPERACIONES CERRADAS Y EMITE   *
000800*             : EL REPORTE DE AUDITORIA DE DISCIPLINA, CON EL    *
000900*             : DETALLE DE CADA OPERACION Y EL RESUMEN DE        *
001000*             : PORCENTAJE DE ACIERTO, FACTOR DE GANANCIA Y      *
001100*             : GANANCIA/PERDIDA NETA DE TODO EL LOTE.           *
001200* ARCHIVOS    : CLOSEDTR=C,RPTFILE=C                            *
001300* ACCION (ES) : C=CONSULTAR                                      *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 228866                                           *
001600* NOMBRE      : AUDITORIA DE DISCIPLINA AUTOMATIZADA             *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
002000*  ---------- ----------- --------------------------------------*
002100*    14/03/1994   EDR     CREACION - REPORTE DE CIERRES DE LA    *KZRP1994
002200*             CARTERA DE DIVISAS CON RESUMEN DE RENTABILIDAD     *KZRP1994
002300*    02/10/1996   EDR     SE AGREGA EL FACTOR DE GANANCIA AL     *KZRP1996
002400*             RESUMEN FINAL, A PEDIDO DE LA MESA                 *KZRP1996
002500*    17/01/1999   PEDR    REVISION FECHAS Y2K                    *Y2K-1999
002600*    24/02/2025   PEDR    MIGRACION AL LIBRO DE LOS DIEZ PARES   *TKZ-0118
002700*             CRIPTO, CLOSEDTR NUEVO - TKZ-00118                 *TKZ-0118
002800*    02/03/2025   PEDR    SE MANEJA EL FACTOR DE GANANCIA SIN    *TKZ-0118
002900*             LIMITE CUANDO NO HAY OPERACIONES PERDEDORAS        *TKZ-0118
003000*    10/08/2025   PEDR    RANGO DE PERFORM, GO TO PARA IGNORAR   *TKZ-0119
003100*             REGISTROS SIN SIMBOLO Y TIEMPO DE CORRIDA DEL      *TKZ-0119
003200*             REPORTE EN LA BITACORA - TKZ-00119                 *TKZ-0119
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. KZRPT1.
003600 AUTHOR. ERICK DANIEL RAMIREZ.
003700 INSTALLATION. MESA DE OPERACIONES AUTOMATIZADAS.
003800 DATE-WRITTEN. 14/03/1994.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CLOSEDTR ASSIGN TO CLOSEDTR
004800            ORGANIZATION IS SEQUENTIAL
004900            ACCESS       IS SEQUENTIAL
005000            FILE STATUS  IS FS-CLOSEDTR
005100                             FSE-CLOSEDTR.
005200
005300     SELECT RPTFILE  ASSIGN TO RPTFILE
005400            FILE STATUS  IS FS-RPTFILE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006000******************************************************************
006100 FD CLOSEDTR.
006200     COPY KZCLOSD.
006300 FD RPTFILE
006400     RECORDING MODE IS F.
006500 01 REG-RPTFILE                     PIC X(132).
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006900******************************************************************
007000 01 WKS-FS-STATUS.
007100    02 WKS-STATUS.
007200*                   FILE STATUS DE CLOSEDTR Y SU BLOQUE EXTENDIDO
007300*                   FSE, USADOS POR LA RUTINA DEBD1R00 PARA
007400*                   REPORTAR ERRORES DE ACCESO
007500       04 FS-CLOSEDTR            PIC 9(02) VALUE ZEROES.
007600       04 FSE-CLOSEDTR.
007700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008000*                   FILE STATUS DE RPTFILE
008100       04 FS-RPTFILE             PIC 9(02) VALUE ZEROES.
008200*                   PARAMETROS PARA LA RUTINA DE BITACORA DE
008300*                   ERRORES DE ARCHIVO
008400       04 PROGRAMA               PIC X(08) VALUE SPACES.
008500       04 ARCHIVO                PIC X(08) VALUE SPACES.
008600       04 ACCION                 PIC X(10) VALUE SPACES.
008700       04 LLAVE                  PIC X(32) VALUE SPACES.
008800******************************************************************
008900*                     FECHA DE PROCESO DEL LOTE                  *
009000******************************************************************
009100 01 WKS-FECHA-SISTEMA               PIC 9(06) VALUE ZEROES.
009200 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
009300    02 WKS-ANIO-PROCESO             PIC 9(02).
009400    02 WKS-MES-PROCESO              PIC 9(02).
009500    02 WKS-DIA-PROCESO              PIC 9(02).
009600 01 WKS-FECHA-TITULO.
009700    02 WKS-DIA-T                    PIC 9(02).
009800    02 FILLER                       PIC X(01) VALUE '/'.
009900    02 WKS-MES-T                    PIC 9(02).
010000    02 FILLER                       PIC X(01) VALUE '/'.
010100    02 WKS-ANIO-T                   PIC 9(02).
010200*                   HORA DE INICIO Y DE FIN DE LA CORRIDA DEL
010300*                   REPORTE, EN 77 INDEPENDIENTE AL ESTILO DE LOS
010400*                   CAMPOS FECHA/HORA/TIEMPO DE LA DOCUMENTACION
010500*                   DE PROGRAMAS DESA - SE USAN SOLO PARA LA
010600*                   BITACORA DE CONSOLA, NO VAN AL REPORTE
010700 77 WKS-HORA-INICIO-RPT             PIC 9(06) VALUE ZERO.
010800 77 WKS-HORA-FIN-RPT                PIC 9(06) VALUE ZERO.
010900*                   TIEMPO TOTAL DE CORRIDA DEL REPORTE, COMP-3
011000*                   AL ESTILO DEL CAMPO TIEMPO DE JM47ADM
011100 77 WKS-TIEMPO-RPT                  PIC 9(06) COMP-3 VALUE ZERO.
011200******************************************************************
011300*                       FLAGS DE CONTROL                         *
011400******************************************************************
011500*                   INTERRUPTOR DE FIN DE ARCHIVO DE CLOSEDTR,
011600*                   CONTROLA EL PERFORM UNTIL DE 000-MAIN
011700 01 WKS-FLAGS.
011800    02 WKS-FIN-CLOSEDTR             PIC X(01) VALUE 'N'.
011900       88 FIN-CLOSEDTR                        VALUE 'S'.
012000******************************************************************
012100*              ACUMULADORES DE LA AUDITORIA DE DISCIPLINA        *
012200******************************************************************
012300*                   CONTADORES DE OPERACIONES CERRADAS DEL LOTE
012400 01 WKS-CONTADORES.
012500    02 WKS-TOTAL-OPERACIONES        PIC 9(04) COMP VALUE ZERO.
012600    02 WKS-GANADORAS                PIC 9(04) COMP VALUE ZERO.
012700    02 WKS-PERDEDORAS               PIC 9(04) COMP VALUE ZERO.
012800*                   MONTOS ACUMULADOS DE GANANCIA, PERDIDA Y PNL
012900*                   NETO DE TODO EL LOTE
013000 01 WKS-MONTOS.
013100    02 WKS-SUMA-GANANCIAS           PIC S9(09)V99 VALUE ZERO.
013200    02 WKS-SUMA-PERDIDAS            PIC S9(09)V99 VALUE ZERO.
013300    02 WKS-PNL-TOTAL                PIC S9(09)V99 VALUE ZERO.
013400*                   REDEFINES PARA AISLAR EL SIGNO DEL PNL TOTAL,
013500*                   USADO EN IMPRIME-RESUMEN PARA DECIDIR EL MENSAJE
013600 01 WKS-PNL-TOTAL-R REDEFINES WKS-PNL-TOTAL.
013700    02 WKS-PNL-SIGNO                PIC S9(07).
013800    02 WKS-PNL-CENTAVOS             PIC 9(02).
013900*                   ESTADISTICAS FINALES: PORCENTAJE DE ACIERTO Y
014000*                   FACTOR DE GANANCIA DEL LOTE
014100 01 WKS-ESTADISTICAS-FINALES.
014200    02 WKS-WIN-RATE                 PIC S9(03)V99 VALUE ZERO.
014300    02 WKS-PROFIT-FACTOR            PIC S9(05)V99 VALUE ZERO.
014400*                   INDICE Y TABLA DEL MENSAJE DE RESULTADO DEL
014500*                   LOTE (LITERAL + REDEFINES, AL ESTILO DE LA
014600*                   TABLA DE DIAS)
014700 01 WKS-INDICE-RESULTADO            PIC 9(01) VALUE 1.
014800 01 WKS-TABLA-RESULTADO-LIT.
014900    02 FILLER                       PIC X(80) VALUE
015000        'LOTE CON RESULTADO NETO POSITIVO       '
015100        'LOTE CON RESULTADO NETO NEGATIVO O NULO '.
015200 01 WKS-TABLA-RESULTADO REDEFINES WKS-TABLA-RESULTADO-LIT.
015300    02 WKS-DESC-RESULTADO OCCURS 2 TIMES PIC X(40).
015400******************************************************************
015500*                   EDICION DE CAMPOS DEL REPORTE                *
015600******************************************************************
015700*                   CAMPO EDITADO DEL PNL PARA EL DETALLE Y EL
015800*                   RESUMEN DEL REPORTE
015900 01 WKS-PNL-EDIT                    PIC -ZZZ,ZZ9.99.
016000*                   CAMPO EDITADO DEL PORCENTAJE DE ACIERTO
016100 01 WKS-WIN-RATE-EDIT                PIC ZZ9.99.
016200*                   CAMPO EDITADO DEL FACTOR DE GANANCIA
016300 01 WKS-PROFIT-FACTOR-EDIT           PIC ZZZZ9.99.
016400*                   CAMPO EDITADO DEL CONTADOR DE OPERACIONES
016500 01 WKS-CONTADOR-EDIT                PIC Z,ZZ9.
016600******************************************************************
016700*                  LINEAS DE IMPRESION DEL REPORTE               *
016800******************************************************************
016900*                   LINEA DE IGUALES QUE SEPARA LOS BLOQUES DEL
017000*                   REPORTE (TITULO, ENCABEZADO, RESUMEN)
017100 01 WKS-LINEA-SEPARADORA.
017200    02 FILLER                       PIC X(132) VALUE ALL '='.
017300*                   LINEA DE TITULO DEL REPORTE, CENTRADA A MANO
017400*                   EN LAS 132 POSICIONES DE LA PAGINA
017500 01 WKS-LINEA-TITULO.
017600    02 FILLER                       PIC X(40)  VALUE SPACES.
017700    02 FILLER                       PIC X(40)  VALUE
017800       'AUDITORIA DE DISCIPLINA AUTOMATIZADA'.
017900    02 FILLER                       PIC X(52)  VALUE SPACES.
018000*                   LINEA DE SUBTITULO CON LA FECHA DE LA CORRIDA
018100 01 WKS-LINEA-SUBTITULO.
018200    02 FILLER                       PIC X(05)  VALUE SPACES.
018300    02 FILLER                       PIC X(25)  VALUE
018400       'KZRPT1 - FECHA DE CORRIDA: '.
018500    02 WKS-ST-FECHA                 PIC X(08)  VALUE SPACES.
018600    02 FILLER                       PIC X(94)  VALUE SPACES.
018700*                   ENCABEZADO DE COLUMNAS DEL DETALLE DE
018800*                   OPERACIONES CERRADAS
018900 01 WKS-LINEA-ENCABEZADO.
019000    02 FILLER                       PIC X(05)  VALUE SPACES.
019100    02 FILLER                       PIC X(12)  VALUE 'SIMBOLO'.
019200    02 FILLER                       PIC X(10)  VALUE 'DIRECCION'.
019300    02 FILLER                       PIC X(16)  VALUE
019400       'MOTIVO DE SALIDA'.
019500    02 FILLER                       PIC X(20)  VALUE
019600       'GANANCIA / PERDIDA'.
019700    02 FILLER                       PIC X(69)  VALUE SPACES.
019800*                   LINEA DE DETALLE DE UNA OPERACION CERRADA,
019900*                   UNA POR CADA REGISTRO DE CLOSEDTR PROCESADO
020000 01 WKS-LINEA-DETALLE.
020100    02 FILLER                       PIC X(05)  VALUE SPACES.
020200    02 WKS-LD-SYMBOL                PIC X(12)  VALUE SPACES.
020300    02 WKS-LD-DIRECTION             PIC X(10)  VALUE SPACES.
020400    02 WKS-LD-MOTIVO                PIC X(16)  VALUE SPACES.
020500    02 WKS-LD-PNL                   PIC X(12)  VALUE SPACES.
020600    02 FILLER                       PIC X(77)  VALUE SPACES.
020700*                   LINEA IMPRESA CUANDO EL LOTE NO CERRO NINGUNA
020800*                   POSICION EN LA CORRIDA
020900 01 WKS-LINEA-SIN-OPERACIONES.
021000    02 FILLER                       PIC X(05)  VALUE SPACES.
021100    02 FILLER                       PIC X(50)  VALUE
021200       'NO HAY OPERACIONES CERRADAS EN ESTE LOTE'.
021300    02 FILLER                       PIC X(77)  VALUE SPACES.
021400*                   LINEA GENERICA ETIQUETA/VALOR DEL BLOQUE DE
021500*                   ESTADISTICAS FINALES DEL LOTE
021600 01 WKS-LINEA-RESUMEN.
021700    02 WKS-LR-ETIQUETA              PIC X(40)  VALUE SPACES.
021800    02 WKS-LR-VALOR                 PIC X(15)  VALUE SPACES.
021900    02 FILLER                       PIC X(77)  VALUE SPACES.
022000******************************************************************
022100 PROCEDURE DIVISION.
022200******************************************************************
022300*               S E C C I O N    P R I N C I P A L
022400******************************************************************
022500*--------> LA APERTURA DE ARCHIVOS Y LA PRIMERA LECTURA VIAJAN
022600*          COMO UN SOLO RANGO DE PERFORM, AL ESTILO THRU DE LA
022700*          SERIE JM47ADM
022800 000-MAIN SECTION.
022900     PERFORM APERTURA-ARCHIVOS THRU LEE-CLOSEDTR-E
023000*                SI EL LOTE NO TRAJO NINGUN CIERRE, SE IMPRIME EL
023100*                MENSAJE DE SIN-OPERACIONES EN VEZ DE BARRER
023200*                PROCESA-OPERACION
023300     IF FIN-CLOSEDTR
023400        PERFORM IMPRIME-SIN-OPERACIONES
023500     ELSE
023600        PERFORM PROCESA-OPERACION UNTIL FIN-CLOSEDTR
023700     END-IF
023800*                ESTADISTICAS Y RESUMEN SE CALCULAN UNA SOLA VEZ,
023900*                AL TERMINAR EL BARRIDO COMPLETO DEL LOTE
024000     PERFORM CALCULA-ESTADISTICAS
024100     PERFORM IMPRIME-RESUMEN
024200     PERFORM CIERRA-ARCHIVOS
024300     STOP RUN.
024400 000-MAIN-E. EXIT.
024500
024600*--------> APERTURA DE ARCHIVOS. GUARDA LA HORA DE INICIO DE LA
024700*          CORRIDA PARA PODER MEDIR CUANTO TARDA EL REPORTE, Y
024800*          DEJA IMPRESO EL TITULO DEL REPORTE EN RPTFILE ANTES
024900*          DE LEER EL PRIMER REGISTRO DE CLOSEDTR
025000 APERTURA-ARCHIVOS SECTION.
025100     MOVE   'KZRPT1'    TO   PROGRAMA
025200     ACCEPT WKS-FECHA-SISTEMA FROM DATE
025300     ACCEPT WKS-HORA-INICIO-RPT FROM TIME
025400     MOVE WKS-DIA-PROCESO  TO WKS-DIA-T
025500     MOVE WKS-MES-PROCESO  TO WKS-MES-T
025600     MOVE WKS-ANIO-PROCESO TO WKS-ANIO-T
025700     OPEN INPUT  CLOSEDTR
025800     OPEN OUTPUT RPTFILE
025900     IF FS-CLOSEDTR NOT EQUAL 0 AND 97
026000        MOVE 'OPEN'     TO    ACCION
026100        MOVE SPACES     TO    LLAVE
026200        MOVE 'CLOSEDTR' TO    ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                              FS-CLOSEDTR, FSE-CLOSEDTR
026500        MOVE  91        TO RETURN-CODE
026600        STOP RUN
026700     END-IF
026800     PERFORM IMPRIME-ENCABEZADO.
026900 APERTURA-ARCHIVOS-E. EXIT.
027000
027100*--------> ULTIMO PASO DEL RANGO APERTURA-ARCHIVOS THRU
027200*          LEE-CLOSEDTR-E: PRIMERA LECTURA DEL LOTE DE CIERRES
027300 LEE-CLOSEDTR SECTION.
027400     READ CLOSEDTR NEXT RECORD
027500       AT END
027600          MOVE 'S' TO WKS-FIN-CLOSEDTR
027700     END-READ.
027800 LEE-CLOSEDTR-E. EXIT.
027900
028000******************************************************************
028100*          P R O C E S A   U N A   O P E R A C I O N             *
028200******************************************************************
028300*--------> SI EL REGISTRO CERRADO VIENE SIN SIMBOLO (DATO CORRUPTO
028400*          DE ORIGEN) EL GO TO LO SALTA DE LA AUDITORIA Y LEE EL
028500*          SIGUIENTE REGISTRO, SIN CONTARLO NI IMPRIMIRLO
028600 PROCESA-OPERACION SECTION.
028700     IF TRD-SYMBOL = SPACES
028800        DISPLAY 'KZRPT1, REGISTRO CERRADO SIN SIMBOLO, SE IGNORA'
028900                UPON CONSOLE
029000        GO TO PROCESA-SIGUIENTE
029100     END-IF
029200     ADD 1 TO WKS-TOTAL-OPERACIONES
029300*                OPERACION GANADORA: SUMA AL CONTADOR Y AL MONTO
029400*                DE GANANCIAS DEL LOTE
029500     IF TRD-PNL > 0
029600        ADD 1       TO WKS-GANADORAS
029700        ADD TRD-PNL TO WKS-SUMA-GANANCIAS
029800     ELSE
029900*--------> UNA OPERACION CON GANANCIA/PERDIDA DE CERO SE
030000*          CONTABILIZA COMO PERDEDORA, NO SE IGNORA
030100        ADD 1 TO WKS-PERDEDORAS
030200        IF TRD-PNL < 0
030300           COMPUTE WKS-SUMA-PERDIDAS =
030400                   WKS-SUMA-PERDIDAS + (TRD-PNL * -1)
030500        END-IF
030600     END-IF
030700     ADD TRD-PNL TO WKS-PNL-TOTAL
030800     PERFORM IMPRIME-DETALLE-OPERACION.
030900*                PUNTO DE ENTRADA DEL GO TO ANTERIOR: SOLO AVANZA LA
031000*                LECTURA, SIN CONTABILIZAR EL REGISTRO CORRUPTO
031100 PROCESA-SIGUIENTE.
031200     PERFORM LEE-CLOSEDTR.
031300 PROCESA-OPERACION-E. EXIT.
031400
031500*--------> ARMA LA LINEA DE DETALLE DE UNA OPERACION CERRADA Y LA
031600*          ESCRIBE EN RPTFILE
031700 IMPRIME-DETALLE-OPERACION SECTION.
031800     MOVE SPACES           TO WKS-LINEA-DETALLE
031900     MOVE TRD-SYMBOL       TO WKS-LD-SYMBOL
032000     MOVE TRD-DIRECTION    TO WKS-LD-DIRECTION
032100     MOVE TRD-EXIT-REASON  TO WKS-LD-MOTIVO
032200     MOVE TRD-PNL          TO WKS-PNL-EDIT
032300     MOVE WKS-PNL-EDIT     TO WKS-LD-PNL
032400     WRITE REG-RPTFILE FROM WKS-LINEA-DETALLE
032500           AFTER ADVANCING 1 LINE.
032600 IMPRIME-DETALLE-OPERACION-E. EXIT.
032700
032800*--------> SE LLAMA SOLO CUANDO EL LOTE NO CERRO NINGUNA POSICION
032900 IMPRIME-SIN-OPERACIONES SECTION.
033000     WRITE REG-RPTFILE FROM WKS-LINEA-SIN-OPERACIONES
033100           AFTER ADVANCING 1 LINE.
033200 IMPRIME-SIN-OPERACIONES-E. EXIT.
033300
033400******************************************************************
033500*        C A L C U L O   D E   E S T A D I S T I C A S           *
033600******************************************************************
033700*--------> EL FACTOR DE GANANCIA NO TIENE TECHO CUANDO EL LOTE NO
033800*          TUVO NINGUNA OPERACION PERDEDORA
033900 CALCULA-ESTADISTICAS SECTION.
034000*                PORCENTAJE DE ACIERTO: GANADORAS SOBRE EL TOTAL DE
034100*                OPERACIONES CERRADAS DEL LOTE
034200     IF WKS-TOTAL-OPERACIONES > 0
034300        COMPUTE WKS-WIN-RATE ROUNDED =
034400                (WKS-GANADORAS / WKS-TOTAL-OPERACIONES) * 100
034500     ELSE
034600        MOVE 0 TO WKS-WIN-RATE
034700     END-IF
034800     IF WKS-SUMA-PERDIDAS = 0
034900        IF WKS-SUMA-GANANCIAS > 0
035000           MOVE 99999.99 TO WKS-PROFIT-FACTOR
035100        ELSE
035200           MOVE 0        TO WKS-PROFIT-FACTOR
035300        END-IF
035400     ELSE
035500*                FACTOR DE GANANCIA NORMAL: GANANCIAS SOBRE PERDIDAS
035600        COMPUTE WKS-PROFIT-FACTOR ROUNDED =
035700                WKS-SUMA-GANANCIAS / WKS-SUMA-PERDIDAS
035800     END-IF.
035900 CALCULA-ESTADISTICAS-E. EXIT.
036000
036100******************************************************************
036200*                  I M P R E S I O N   D E L   T I T U L O       *
036300******************************************************************
036400 IMPRIME-ENCABEZADO SECTION.
036500*                PRIMERA LINEA DE LA PAGINA: SEPARADOR + TITULO
036600     WRITE REG-RPTFILE FROM WKS-LINEA-SEPARADORA
036700           AFTER ADVANCING PAGE
036800     WRITE REG-RPTFILE FROM WKS-LINEA-TITULO
036900           AFTER ADVANCING 1 LINE
037000*                SUBTITULO CON LA FECHA DEL LOTE EN CURSO
037100     MOVE WKS-FECHA-TITULO TO WKS-ST-FECHA
037200     WRITE REG-RPTFILE FROM WKS-LINEA-SUBTITULO
037300           AFTER ADVANCING 1 LINE
037400     WRITE REG-RPTFILE FROM WKS-LINEA-SEPARADORA
037500           AFTER ADVANCING 1 LINE
037600*                ENCABEZADO DE COLUMNAS DEL DETALLE
037700     WRITE REG-RPTFILE FROM WKS-LINEA-ENCABEZADO
037800           AFTER ADVANCING 1 LINE
037900     WRITE REG-RPTFILE FROM WKS-LINEA-SEPARADORA
038000           AFTER ADVANCING 1 LINE.
038100 IMPRIME-ENCABEZADO-E. EXIT.
038200
038300 IMPRIME-RESUMEN SECTION.
038400     WRITE REG-RPTFILE FROM WKS-LINEA-SEPARADORA
038500           AFTER ADVANCING 1 LINE
038600*                RENGLON 1 DEL RESUMEN: TOTAL DE OPERACIONES
038700     MOVE WKS-TOTAL-OPERACIONES TO WKS-CONTADOR-EDIT
038800     MOVE 'TOTAL DE OPERACIONES CERRADAS        : '
038900                                 TO WKS-LR-ETIQUETA
039000     MOVE WKS-CONTADOR-EDIT      TO WKS-LR-VALOR
039100     WRITE REG-RPTFILE FROM WKS-LINEA-RESUMEN
039200           AFTER ADVANCING 1 LINE
039300
039400*                RENGLON 2: PORCENTAJE DE ACIERTO CALCULADO EN
039500*                CALCULA-ESTADISTICAS
039600     MOVE WKS-WIN-RATE TO WKS-WIN-RATE-EDIT
039700     MOVE 'PORCENTAJE DE ACIERTO (%)            : '
039800                                 TO WKS-LR-ETIQUETA
039900     MOVE WKS-WIN-RATE-EDIT      TO WKS-LR-VALOR
040000     WRITE REG-RPTFILE FROM WKS-LINEA-RESUMEN
040100           AFTER ADVANCING 1 LINE
040200
040300*                RENGLON 3: FACTOR DE GANANCIA DEL LOTE
040400     MOVE WKS-PROFIT-FACTOR TO WKS-PROFIT-FACTOR-EDIT
040500     MOVE 'FACTOR DE GANANCIA                   : '
040600                                 TO WKS-LR-ETIQUETA
040700     MOVE WKS-PROFIT-FACTOR-EDIT TO WKS-LR-VALOR
040800     WRITE REG-RPTFILE FROM WKS-LINEA-RESUMEN
040900           AFTER ADVANCING 1 LINE
041000
041100*                RENGLON 4: GANANCIA/PERDIDA NETA DEL LOTE
041200     MOVE WKS-PNL-TOTAL TO WKS-PNL-EDIT
041300     MOVE 'GANANCIA / PERDIDA NETA DEL LOTE      : '
041400                                 TO WKS-LR-ETIQUETA
041500     MOVE WKS-PNL-EDIT           TO WKS-LR-VALOR
041600     WRITE REG-RPTFILE FROM WKS-LINEA-RESUMEN
041700           AFTER ADVANCING 1 LINE
041800
041900*--------> EL SIGNO DEL PNL DECIDE SI EL MENSAJE FINAL ES DE LOTE
042000*          POSITIVO O NEGATIVO/NULO
042100     MOVE 1 TO WKS-INDICE-RESULTADO
042200     IF WKS-PNL-SIGNO < 0
042300        MOVE 2 TO WKS-INDICE-RESULTADO
042400     END-IF
042500     MOVE SPACES                 TO WKS-LR-VALOR
042600     MOVE WKS-DESC-RESULTADO (WKS-INDICE-RESULTADO)
042700                                 TO WKS-LR-ETIQUETA
042800     WRITE REG-RPTFILE FROM WKS-LINEA-RESUMEN
042900           AFTER ADVANCING 1 LINE
043000     WRITE REG-RPTFILE FROM WKS-LINEA-SEPARADORA
043100           AFTER ADVANCING 1 LINE.
043200 IMPRIME-RESUMEN-E. EXIT.
043300
043400*--------> CIERRA LOS ARCHIVOS Y CALCULA CUANTO TARDO LA CORRIDA
043500*          DEL REPORTE (DIFERENCIA DE RELOJ EN HHMMSS), PARA LA
043600*          BITACORA DE CONSOLA
043700 CIERRA-ARCHIVOS SECTION.
043800     ACCEPT WKS-HORA-FIN-RPT FROM TIME
043900     COMPUTE WKS-TIEMPO-RPT =
044000             WKS-HORA-FIN-RPT - WKS-HORA-INICIO-RPT
044100     DISPLAY 'KZRPT1, TIEMPO DE CORRIDA DEL REPORTE (HHMMSS): ('
044200             WKS-TIEMPO-RPT ')' UPON CONSOLE
044300     CLOSE CLOSEDTR
044400     CLOSE RPTFILE.
044500 CIERRA-ARCHIVOS-E. EXIT.
