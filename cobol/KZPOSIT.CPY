000100******************************************************************
000200*               COPY KZPOSIT  -  POSICION ABIERTA               *
000300******************************************************************
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS (KILL ZONE)    *
000500* DESCRIPCION : LAYOUT DE UNA POSICION ABIERTA POR EL MOTOR DE   *
000600*             : DECISION (KZOPEN1) Y MONITOREADA/CERRADA POR     *
000700*             : KZMON1 SOBRE EL ARCHIVO OPENPOS.                *
000800******************************************************************
000900*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
001000*  ---------- ----------- --------------------------------------*
001100*    08/06/1993   EDR     CREACION DEL COPY - POSICION ABIERTA   *KZPS1993
001200*    17/01/1999   PEDR    REVISION Y2K - SIN CAMBIOS DE FORMATO  *Y2K-1999
001300*    24/02/2025   PEDR    RELAYOUT PARA EL LIBRO DE 10 PARES     *TKZ-0118
001400*             CRIPTO (BTC/USD ...) - TKZ-00118                  * TKZ-0118
001500******************************************************************
001600 01  REG-OPENPOS.
001700     02  POS-SYMBOL                  PIC X(10).
001800     02  POS-DIRECTION                PIC X(05).
001900     02  POS-ENTRY                   PIC S9(09)V9(04).
002000     02  POS-AMOUNT                   PIC S9(07)V9(08).
002100     02  POS-STOPLOSS                 PIC S9(09)V9(04).
002200     02  POS-TAKEPROFIT               PIC S9(09)V9(04).
002300     02  POS-STATUS                   PIC X(06).
002400     02  POS-OPEN-DATE                PIC 9(08).
002500     02  POS-OPEN-HOUR                PIC 9(02).
002600     02  FILLER                      PIC X(15).
002700*               REDEFINICION DE LA FECHA DE APERTURA
002800 01  REG-OPENPOS-FECHA REDEFINES REG-OPENPOS.
002900     02  FILLER                      PIC X(68).
003000     02  POS-FECHA-ANIO               PIC 9(04).
003100     02  POS-FECHA-MES                PIC 9(02).
003200     02  POS-FECHA-DIA                PIC 9(02).
003300     02  FILLER                      PIC X(24).
