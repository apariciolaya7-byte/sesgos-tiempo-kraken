000100******************************************************************
000200*               COPY KZPRICE  -  PRECIO ACTUAL                  *
000300******************************************************************
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS (KILL ZONE)    *
000500* DESCRIPCION : LAYOUT DEL PRECIO VIGENTE DE UN PAR, LEIDO POR   *
000600*             : KZMON1 DESDE EL ARCHIVO CURPRICE.               *
000700******************************************************************
000800*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
000900*  ---------- ----------- --------------------------------------*
001000*    11/09/1993   EDR     CREACION DEL COPY - PRECIO VIGENTE     *KZPR1993
001100*    24/02/2025   PEDR    RELAYOUT PARA EL LIBRO DE 10 PARES     *TKZ-0118
001200*             CRIPTO (BTC/USD ...) - TKZ-00118                  * TKZ-0118
001300******************************************************************
001400 01  REG-CURPRICE.
001500     02  PRC-SYMBOL                  PIC X(10).
001600     02  PRC-LAST                    PIC S9(09)V9(04).
001700     02  FILLER                      PIC X(01).
