000100******************************************************************
000200* FECHA       : 08/06/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ (EDR)                       *
000400* APLICACION  : MESA DE OPERACIONES AUTOMATIZADAS               *
000500* PROGRAMA    : KZMON1                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MONITOREA LAS POSICIONES ABIERTAS CONTRA EL      *
000800*             : PRECIO VIGENTE DE CADA PAR, LAS CIERRA POR TAKE  *
000900*             : PROFIT, STOP LOSS O POR VENCIMIENTO DE HORARIO,  *
001000*             : CALCULA LA GANANCIA/PERDIDA REALIZADA Y REESCRIBE*
001100*             : EL ARCHIVO DE POSICIONES ABIERTAS               *
001200* ARCHIVOS    : OPENPOS=A,CURPRICE=C,CLOSEDTR=A                  *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 228866                                           *
001600* NOMBRE      : MONITOREO Y CIERRE DE POSICIONES KILL ZONE       *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    FECHA     PROGRAMADOR         DESCRIPCION DEL CAMBIO        *
002000*  ---------- ----------- --------------------------------------*
002100*    11/09/1993   EDR     CREACION - CIERRE DE POSICIONES DE     *KZMN1993
002200*             LA CARTERA DE DIVISAS POR STOP/LIMITE              *KZMN1993
002300*    22/11/1994   EDR     SE AGREGA EL CIERRE POR VENCIMIENTO DE *KZMN1994
002400*             HORARIO CUANDO YA PASO LA VENTANA DE OPERACION     *KZMN1994
002500*    17/01/1999   PEDR    REVISION FECHAS Y2K                    *Y2K-1999
002600*    09/08/2003   EDR     EL TAKE PROFIT SE VALIDA ANTES QUE EL  *KZMN2003
002700*             STOP LOSS PARA EVITAR CIERRES DOBLES               *KZMN2003
002800*    24/02/2025   PEDR    MIGRACION AL LIBRO DE LOS DIEZ PARES   *TKZ-0118
002900*             CRIPTO, CURPRICE Y CLOSEDTR NUEVOS - TKZ-00118     *TKZ-0118
003000*    10/08/2025   PEDR    SE AMPLIA LA DOCUMENTACION INTERNA DEL *TKZ-0119
003100*             PROGRAMA PARA FACILITAR SU MANTENIMIENTO FUTURO -  *TKZ-0119
003200*             TKZ-00119                                          *TKZ-0119
003300*    16/08/2025   PEDR    REVISION DE AUDITORIA: SE DESCARTAN    *TKZ-0120
003400*             OCURRENCIAS DEL ESPEJO SIN SIMBOLO (CORRUPTAS) Y SE*TKZ-0120
003500*             AGREGA EL CONTROL DE TIEMPO DE CORRIDA Y EL RANGO  *TKZ-0120
003600*             APERTURA-ARCHIVOS THRU CARGA-TABLA-PRECIOS-E -     *TKZ-0120
003700*             TKZ-0120                                           *TKZ-0120
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. KZMON1.
004100 AUTHOR. ERICK DANIEL RAMIREZ.
004200 INSTALLATION. MESA DE OPERACIONES AUTOMATIZADAS.
004300 DATE-WRITTEN. 11/09/1993.
004400 DATE-COMPILED.
004500 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT OPENPOS ASSIGN TO OPENPOS
005300            ORGANIZATION IS SEQUENTIAL
005400            ACCESS       IS SEQUENTIAL
005500            FILE STATUS  IS FS-OPENPOS
005600                             FSE-OPENPOS.
005700
005800     SELECT CURPRICE ASSIGN TO CURPRICE
005900            ORGANIZATION IS SEQUENTIAL
006000            ACCESS       IS SEQUENTIAL
006100            FILE STATUS  IS FS-CURPRICE
006200                             FSE-CURPRICE.
006300
006400     SELECT CLOSEDTR ASSIGN TO CLOSEDTR
006500            ORGANIZATION IS SEQUENTIAL
006600            ACCESS       IS SEQUENTIAL
006700            FILE STATUS  IS FS-CLOSEDTR
006800                             FSE-CLOSEDTR.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500 FD OPENPOS.
007600     COPY KZPOSIT.
007700 FD CURPRICE.
007800     COPY KZPRICE.
007900 FD CLOSEDTR.
008000     COPY KZCLOSD.
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008400******************************************************************
008500 01 WKS-FS-STATUS.
008600    02 WKS-STATUS.
008700*                   FILE STATUS Y BLOQUE FSE DE OPENPOS
008800       04 FS-OPENPOS             PIC 9(02) VALUE ZEROES.
008900       04 FSE-OPENPOS.
009000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009300*                   FILE STATUS Y BLOQUE FSE DE CURPRICE
009400       04 FS-CURPRICE            PIC 9(02) VALUE ZEROES.
009500       04 FSE-CURPRICE.
009600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900*                   FILE STATUS Y BLOQUE FSE DE CLOSEDTR
010000       04 FS-CLOSEDTR            PIC 9(02) VALUE ZEROES.
010100       04 FSE-CLOSEDTR.
010200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010500*                   PARAMETROS PARA LA RUTINA DE BITACORA DE
010600*                   ERRORES DE ARCHIVO
010700       04 PROGRAMA               PIC X(08) VALUE SPACES.
010800       04 ARCHIVO                PIC X(08) VALUE SPACES.
010900       04 ACCION                 PIC X(10) VALUE SPACES.
011000       04 LLAVE                  PIC X(32) VALUE SPACES.
011100******************************************************************
011200*               HORA DEL SISTEMA (HORA CORRIENTE UTC)            *
011300******************************************************************
011400 01 WKS-HORA-SISTEMA                PIC 9(08) VALUE ZEROES.
011500 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
011600    02 WKS-HORA-ACTUAL              PIC 9(02).
011700    02 FILLER                       PIC 9(06).
011800******************************************************************
011900*                   FECHA DE PROCESO DEL LOTE DE MONITOREO       *
012000******************************************************************
012100 01 WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZEROES.
012200 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
012300    02 WKS-ANIO-PROCESO              PIC 9(04).
012400    02 WKS-MES-PROCESO               PIC 9(02).
012500    02 WKS-DIA-PROCESO               PIC 9(02).
012600******************************************************************
012700*     ESPEJO EN MEMORIA DE LAS POSICIONES ABIERTAS (OPENPOS)     *
012800******************************************************************
012900 01 WKS-TABLA-POSICIONES.
013000*                   UNA OCURRENCIA POR POSICION ABIERTA LEIDA DE
013100*                   OPENPOS, INDEXADA PARA RECORRERLA EN 000-MAIN
013200    02 WKS-POS-OCURR OCCURS 10 TIMES INDEXED BY WKS-I-POS.
013300       03 WKS-POS-DATOS.
013400          04 WKS-POS-SYMBOL       PIC X(10).
013500          04 WKS-POS-DIRECTION     PIC X(05).
013600          04 WKS-POS-ENTRY        PIC S9(09)V9(04).
013700          04 WKS-POS-AMOUNT        PIC S9(07)V9(08).
013800          04 WKS-POS-STOPLOSS      PIC S9(09)V9(04).
013900          04 WKS-POS-TAKEPROFIT    PIC S9(09)V9(04).
014000          04 WKS-POS-STATUS        PIC X(06).
014100          04 WKS-POS-OPEN-DATE     PIC 9(08).
014200          04 WKS-POS-OPEN-HOUR     PIC 9(02).
014300*                   MARCA SI LA POSICION SE CERRO EN ESTA CORRIDA
014400*                   Y YA NO DEBE REESCRIBIRSE A OPENPOS
014500       03 WKS-POS-REMOVIDA         PIC X(01) VALUE 'N'.
014600          88 POS-FUE-REMOVIDA                VALUE 'S'.
014700*                   CUANTAS OCURRENCIAS DEL ESPEJO ESTAN EN USO
014800 01 WKS-NUM-POSICIONES              PIC 9(02) COMP VALUE ZERO.
014900*                   CUANTAS POSICIONES SE CERRARON EN ESTA CORRIDA
015000 01 WKS-CERRADAS                    PIC 9(02) COMP VALUE ZERO.
015100******************************************************************
015200*         ESPEJO EN MEMORIA DE LOS PRECIOS VIGENTES (CURPRICE)   *
015300******************************************************************
015400 01 WKS-TABLA-PRECIOS.
015500*                   UNA OCURRENCIA POR PAR VIGILADO, CON SU ULTIMO
015600*                   PRECIO CONOCIDO TOMADO DE CURPRICE
015700    02 WKS-PRC-OCURR OCCURS 10 TIMES INDEXED BY WKS-I-PRC.
015800       03 WKS-PRC-SYMBOL           PIC X(10).
015900       03 WKS-PRC-LAST             PIC S9(09)V9(04).
016000*                   CUANTAS OCURRENCIAS DE LA TABLA DE PRECIOS
016100*                   ESTAN EN USO
016200 01 WKS-NUM-PRECIOS                 PIC 9(02) COMP VALUE ZERO.
016300******************************************************************
016400*                 RESULTADO DE UNA EVALUACION DE CIERRE          *
016500******************************************************************
016600 01 WKS-EVALUACION.
016700*                   SI BUSCA-PRECIO-SIMBOLO ENCONTRO EL PRECIO
016800*                   VIGENTE DEL SIMBOLO DE LA POSICION EN CURSO
016900    02 WKS-PRECIO-OK                PIC X(01) VALUE 'N'.
017000       88 PRECIO-ENCONTRADO                    VALUE 'S'.
017100    02 WKS-PRECIO-ACTUAL             PIC S9(09)V9(04) VALUE ZERO.
017200    02 WKS-PRECIO-CIERRE             PIC S9(09)V9(04) VALUE ZERO.
017300    02 WKS-MOTIVO-CIERRE             PIC X(12) VALUE SPACES.
017400*                   SI LA POSICION SE CERRO EN ESTA EVALUACION
017500    02 WKS-POS-CERRADA               PIC X(01) VALUE 'N'.
017600       88 SE-CERRO-LA-POSICION                 VALUE 'S'.
017700    02 WKS-PNL                      PIC S9(09)V9(02) VALUE ZERO.
017800*                   REDEFINES PARA AISLAR EL SIGNO DEL PNL Y
017900*                   DECIDIR EL MENSAJE DE GANANCIA/PERDIDA
018000    02 WKS-PNL-R REDEFINES WKS-PNL.
018100       03 WKS-PNL-SIGNO              PIC S9(07).
018200       03 WKS-PNL-CENTAVOS           PIC 9(02).
018300******************************************************************
018400 01 WKS-MASCARA                     PIC Z,ZZZ,ZZ9 VALUE ZEROES.
018500******************************************************************
018600*         MARCAS DE TIEMPO DE LA CORRIDA (CONTROL DE DURACION)   *
018700******************************************************************
018800 77 WKS-HORA-INICIO-MON             PIC 9(08) COMP.
018900 77 WKS-HORA-FIN-MON                PIC 9(08) COMP.
019000 77 WKS-TIEMPO-MON                  PIC S9(07) COMP-3 VALUE ZERO.
019100******************************************************************
019200 PROCEDURE DIVISION.
019300******************************************************************
019400*               S E C C I O N    P R I N C I P A L
019500******************************************************************
019600 000-MAIN SECTION.
019700*                HORA Y FECHA DEL LOTE, USADAS EN LA BITACORA DE
019800*                ESTADISTICAS AL FINAL DE LA CORRIDA
019900     ACCEPT WKS-HORA-SISTEMA FROM TIME
020000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
020100*                EL RANGO THRU CARGA LOS PRECIOS VIGENTES EN
020200*                MEMORIA ANTES DE TOCAR LAS POSICIONES ABIERTAS
020300     PERFORM APERTURA-ARCHIVOS THRU CARGA-TABLA-PRECIOS-E
020400     PERFORM CARGA-POSICIONES-ABIERTAS
020500*                MONITOREA CADA POSICION DEL ESPEJO, UNA POR UNA,
020600*                CONTRA EL PRECIO VIGENTE DE SU SIMBOLO
020700     PERFORM MONITOREA-UNA-POSICION VARYING WKS-I-POS FROM 1 BY 1
020800             UNTIL WKS-I-POS > WKS-NUM-POSICIONES
020900*                REESCRIBE OPENPOS SIN LAS POSICIONES QUE SE
021000*                CERRARON EN ESTA CORRIDA
021100     PERFORM ESCRIBE-POSICIONES-ABIERTAS
021200     PERFORM ESTADISTICAS
021300     PERFORM CIERRA-ARCHIVOS
021400     STOP RUN.
021500 000-MAIN-E. EXIT.
021600
021700*--------> ABRE OPENPOS Y CURPRICE COMO ENTRADA Y CLOSEDTR EN MODO
021800*          EXTEND (SE ACUMULAN LOS CIERRES DEL DIA EN UN SOLO
021900*          ARCHIVO). CUALQUIER ERROR DE OPEN ABORTA EL LOTE
022000 APERTURA-ARCHIVOS SECTION.
022100     MOVE   'KZMON1'   TO   PROGRAMA
022200     ACCEPT WKS-HORA-INICIO-MON FROM TIME
022300     OPEN INPUT  OPENPOS CURPRICE
022400          EXTEND CLOSEDTR
022500     IF FS-OPENPOS NOT EQUAL 0 AND 97
022600        MOVE 'OPEN'     TO    ACCION
022700        MOVE SPACES     TO    LLAVE
022800        MOVE 'OPENPOS'  TO    ARCHIVO
022900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023000                              FS-OPENPOS, FSE-OPENPOS
023100        MOVE  91        TO RETURN-CODE
023200        STOP RUN
023300     END-IF
023400
023500     IF FS-CURPRICE NOT EQUAL 0 AND 97
023600        MOVE 'OPEN'     TO    ACCION
023700        MOVE SPACES     TO    LLAVE
023800        MOVE 'CURPRICE' TO    ARCHIVO
023900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024000                              FS-CURPRICE, FSE-CURPRICE
024100        MOVE  91        TO RETURN-CODE
024200        STOP RUN
024300     END-IF
024400
024500     IF FS-CLOSEDTR NOT EQUAL 0 AND 97 AND 05
024600        MOVE 'OPEN'     TO    ACCION
024700        MOVE SPACES     TO    LLAVE
024800        MOVE 'CLOSEDTR' TO    ARCHIVO
024900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025000                              FS-CLOSEDTR, FSE-CLOSEDTR
025100        MOVE  91        TO RETURN-CODE
025200        STOP RUN
025300     END-IF.
025400 APERTURA-ARCHIVOS-E. EXIT.
025500
025600******************************************************************
025700*            CARGA EN MEMORIA DE LOS PRECIOS VIGENTES            *
025800******************************************************************
025900 CARGA-TABLA-PRECIOS SECTION.
026000*                LA TABLA DE PRECIOS ES DE 10 OCURRENCIAS FIJAS
026100*                (UNA POR PAR VIGILADO), EL TOPE PROTEGE CONTRA UN
026200*                CURPRICE CON MAS REGISTROS DE LOS ESPERADOS
026300     MOVE 0 TO WKS-NUM-PRECIOS
026400     PERFORM LEE-CURPRICE
026500     PERFORM ACUMULA-PRECIO
026600             UNTIL FS-CURPRICE NOT = 0 OR WKS-NUM-PRECIOS = 10
026700     CLOSE CURPRICE.
026800 CARGA-TABLA-PRECIOS-E. EXIT.
026900
027000*--------> GUARDA UN PRECIO VIGENTE EN LA OCURRENCIA SIGUIENTE DE
027100*          LA TABLA Y AVANZA LA LECTURA DE CURPRICE
027200 ACUMULA-PRECIO SECTION.
027300     ADD 1 TO WKS-NUM-PRECIOS
027400     MOVE PRC-SYMBOL TO WKS-PRC-SYMBOL (WKS-NUM-PRECIOS)
027500     MOVE PRC-LAST   TO WKS-PRC-LAST   (WKS-NUM-PRECIOS)
027600     PERFORM LEE-CURPRICE.
027700 ACUMULA-PRECIO-E. EXIT.
027800
027900*--------> LECTURA SECUENCIAL DE CURPRICE, MARCA FS-CURPRICE = 97
028000*          AL LLEGAR AL FINAL DEL ARCHIVO
028100 LEE-CURPRICE SECTION.
028200     READ CURPRICE NEXT RECORD
028300       AT END
028400          MOVE 97 TO FS-CURPRICE
028500     END-READ.
028600 LEE-CURPRICE-E. EXIT.
028700
028800******************************************************************
028900*          CARGA EN MEMORIA DE LAS POSICIONES ABIERTAS           *
029000******************************************************************
029100 CARGA-POSICIONES-ABIERTAS SECTION.
029200*                MISMO TOPE DE 10 OCURRENCIAS QUE LA TABLA DE
029300*                PRECIOS, UNA POSICION ABIERTA POR PAR COMO MAXIMO
029400     MOVE 0 TO WKS-NUM-POSICIONES
029500     PERFORM LEE-OPENPOS
029600     PERFORM ACUMULA-POSICION-ABIERTA
029700             UNTIL FS-OPENPOS NOT = 0 OR WKS-NUM-POSICIONES = 10
029800     CLOSE OPENPOS.
029900 CARGA-POSICIONES-ABIERTAS-E. EXIT.
030000
030100*--------> GUARDA UNA POSICION ABIERTA EN LA OCURRENCIA SIGUIENTE
030200*          DEL ESPEJO Y LA MARCA COMO NO REMOVIDA TODAVIA
030300 ACUMULA-POSICION-ABIERTA SECTION.
030400     ADD 1 TO WKS-NUM-POSICIONES
030500     MOVE REG-OPENPOS TO WKS-POS-DATOS (WKS-NUM-POSICIONES)
030600     MOVE 'N'         TO WKS-POS-REMOVIDA (WKS-NUM-POSICIONES)
030700     PERFORM LEE-OPENPOS.
030800 ACUMULA-POSICION-ABIERTA-E. EXIT.
030900
031000*--------> LECTURA SECUENCIAL DE OPENPOS, MARCA FS-OPENPOS = 97
031100*          AL LLEGAR AL FINAL DEL ARCHIVO
031200 LEE-OPENPOS SECTION.
031300     READ OPENPOS NEXT RECORD
031400       AT END
031500          MOVE 97 TO FS-OPENPOS
031600     END-READ.
031700 LEE-OPENPOS-E. EXIT.
031800
031900******************************************************************
032000*      M O N I T O R E O   D E   U N A   P O S I C I O N         *
032100******************************************************************
032200 MONITOREA-UNA-POSICION SECTION.
032300     MOVE 'N' TO WKS-POS-CERRADA
032400*                OCURRENCIA VACIA DEL ESPEJO (DATO CORRUPTO DE
032500*                ORIGEN), SE SALTA SIN INTENTAR MONITOREARLA
032600     IF WKS-POS-SYMBOL (WKS-I-POS) = SPACES
032700        DISPLAY 'KZMON1, OCURRENCIA SIN SIMBOLO EN EL ESPEJO DE '
032800                'POSICIONES, SE IGNORA' UPON CONSOLE
032900        GO TO MONITOREA-UNA-POSICION-E
033000     END-IF
033100     PERFORM BUSCA-PRECIO-SIMBOLO
033200     IF PRECIO-ENCONTRADO
033300*                EVALUA TAKE PROFIT/STOP LOSS SEGUN LA DIRECCION
033400*                DE LA POSICION
033500        IF WKS-POS-DIRECTION (WKS-I-POS) = 'LONG '
033600           PERFORM EVALUA-CIERRE-LONG
033700        ELSE
033800           PERFORM EVALUA-CIERRE-SHORT
033900        END-IF
034000*                SI NINGUN NIVEL SE TOCO Y YA PASO LA HORA DE
034100*                CORTE DE LA ZONA OPORTUNA, SE FUERZA EL CIERRE
034200*                POR TIME EXIT AL PRECIO VIGENTE
034300        IF NOT SE-CERRO-LA-POSICION AND WKS-HORA-ACTUAL >= 18
034400           MOVE WKS-PRECIO-ACTUAL TO WKS-PRECIO-CIERRE
034500           MOVE 'TIME EXIT   '    TO WKS-MOTIVO-CIERRE
034600           MOVE 'S'               TO WKS-POS-CERRADA
034700        END-IF
034800        IF SE-CERRO-LA-POSICION
034900           PERFORM CALCULA-PNL-CIERRE
035000           PERFORM ESCRIBE-OPERACION-CERRADA
035100        END-IF
035200     END-IF.
035300 MONITOREA-UNA-POSICION-E. EXIT.
035400
035500*--------> BUSCA EN LA TABLA DE PRECIOS VIGENTES EL SIMBOLO DE LA
035600*          POSICION QUE SE ESTA MONITOREANDO EN ESTE MOMENTO
035700 BUSCA-PRECIO-SIMBOLO SECTION.
035800*                BUSQUEDA SERIAL SOBRE LA TABLA DE PRECIOS (SOLO
035900*                10 OCURRENCIAS, NO AMERITA SEARCH ALL ORDENADO)
036000     MOVE 'N' TO WKS-PRECIO-OK
036100     SET WKS-I-PRC TO 1
036200     SEARCH WKS-PRC-OCURR
036300        AT END
036400           MOVE 'N' TO WKS-PRECIO-OK
036500        WHEN WKS-PRC-SYMBOL (WKS-I-PRC) =
036600             WKS-POS-SYMBOL (WKS-I-POS)
036700           MOVE 'S' TO WKS-PRECIO-OK
036800           MOVE WKS-PRC-LAST (WKS-I-PRC) TO WKS-PRECIO-ACTUAL
036900     END-SEARCH.
037000 BUSCA-PRECIO-SIMBOLO-E. EXIT.
037100
037200*--------> EN UNA POSICION LARGA EL TAKE PROFIT SE VALIDA PRIMERO,
037300*          EL STOP LOSS DESPUES, PARA EVITAR CIERRES DOBLES EN LA
037400*          MISMA VELA (REGLA AGREGADA EN 2003)
037500 EVALUA-CIERRE-LONG SECTION.
037600     MOVE 'N' TO WKS-POS-CERRADA
037700*                TAKE PROFIT: EL PRECIO SUBIO HASTA O MAS ALLA DEL
037800*                NIVEL OBJETIVO DE LA POSICION LARGA
037900     IF WKS-PRECIO-ACTUAL >= WKS-POS-TAKEPROFIT (WKS-I-POS)
038000        MOVE WKS-POS-TAKEPROFIT (WKS-I-POS) TO WKS-PRECIO-CIERRE
038100        MOVE 'TAKE PROFIT ' TO WKS-MOTIVO-CIERRE
038200        MOVE 'S' TO WKS-POS-CERRADA
038300     ELSE
038400*                STOP LOSS: EL PRECIO CAYO HASTA O MAS ALLA DEL
038500*                NIVEL DE PROTECCION
038600        IF WKS-PRECIO-ACTUAL <= WKS-POS-STOPLOSS (WKS-I-POS)
038700           MOVE WKS-POS-STOPLOSS (WKS-I-POS) TO WKS-PRECIO-CIERRE
038800           MOVE 'STOP LOSS   ' TO WKS-MOTIVO-CIERRE
038900           MOVE 'S' TO WKS-POS-CERRADA
039000        END-IF
039100     END-IF.
039200 EVALUA-CIERRE-LONG-E. EXIT.
039300
039400*--------> EN UNA POSICION CORTA LAS COMPARACIONES SE INVIERTEN:
039500*          EL TAKE PROFIT ESTA ABAJO DEL PRECIO DE ENTRADA Y EL
039600*          STOP LOSS ARRIBA
039700 EVALUA-CIERRE-SHORT SECTION.
039800     MOVE 'N' TO WKS-POS-CERRADA
039900*                TAKE PROFIT: EL PRECIO CAYO HASTA O MAS ALLA DEL
040000*                NIVEL OBJETIVO DE LA POSICION CORTA
040100     IF WKS-PRECIO-ACTUAL <= WKS-POS-TAKEPROFIT (WKS-I-POS)
040200        MOVE WKS-POS-TAKEPROFIT (WKS-I-POS) TO WKS-PRECIO-CIERRE
040300        MOVE 'TAKE PROFIT ' TO WKS-MOTIVO-CIERRE
040400        MOVE 'S' TO WKS-POS-CERRADA
040500     ELSE
040600*                STOP LOSS: EL PRECIO SUBIO HASTA O MAS ALLA DEL
040700*                NIVEL DE PROTECCION DE LA POSICION CORTA
040800        IF WKS-PRECIO-ACTUAL >= WKS-POS-STOPLOSS (WKS-I-POS)
040900           MOVE WKS-POS-STOPLOSS (WKS-I-POS) TO WKS-PRECIO-CIERRE
041000           MOVE 'STOP LOSS   ' TO WKS-MOTIVO-CIERRE
041100           MOVE 'S' TO WKS-POS-CERRADA
041200        END-IF
041300     END-IF.
041400 EVALUA-CIERRE-SHORT-E. EXIT.
041500
041600******************************************************************
041700*           C A L C U L O   D E   P N L   Y   C I E R R E        *
041800******************************************************************
041900 CALCULA-PNL-CIERRE SECTION.
042000*                POSICION LARGA: GANA SI EL PRECIO DE CIERRE FUE
042100*                MAYOR AL PRECIO DE ENTRADA
042200     IF WKS-POS-DIRECTION (WKS-I-POS) = 'LONG '
042300        COMPUTE WKS-PNL ROUNDED =
042400                (WKS-PRECIO-CIERRE - WKS-POS-ENTRY (WKS-I-POS)) *
042500                 WKS-POS-AMOUNT (WKS-I-POS)
042600     ELSE
042700*                POSICION CORTA: GANA SI EL PRECIO DE CIERRE FUE
042800*                MENOR AL PRECIO DE ENTRADA
042900        COMPUTE WKS-PNL ROUNDED =
043000                (WKS-POS-ENTRY (WKS-I-POS) - WKS-PRECIO-CIERRE) *
043100                 WKS-POS-AMOUNT (WKS-I-POS)
043200     END-IF.
043300 CALCULA-PNL-CIERRE-E. EXIT.
043400
043500*--------> ARMA EL REGISTRO DE LA OPERACION CERRADA Y LO AGREGA
043600*          A CLOSEDTR, QUE SE ABRIO EN MODO EXTEND
043700 ESCRIBE-OPERACION-CERRADA SECTION.
043800     MOVE SPACES                         TO REG-CLOSEDTR
043900     MOVE WKS-POS-SYMBOL      (WKS-I-POS) TO TRD-SYMBOL
044000     MOVE WKS-POS-DIRECTION   (WKS-I-POS) TO TRD-DIRECTION
044100     MOVE WKS-POS-ENTRY       (WKS-I-POS) TO TRD-ENTRY
044200     MOVE WKS-POS-AMOUNT      (WKS-I-POS) TO TRD-AMOUNT
044300     MOVE WKS-POS-STOPLOSS    (WKS-I-POS) TO TRD-STOPLOSS
044400     MOVE WKS-POS-TAKEPROFIT  (WKS-I-POS) TO TRD-TAKEPROFIT
044500     MOVE 'CLOSED'                        TO TRD-STATUS
044600     MOVE WKS-POS-OPEN-DATE   (WKS-I-POS) TO TRD-OPEN-DATE
044700     MOVE WKS-POS-OPEN-HOUR   (WKS-I-POS) TO TRD-OPEN-HOUR
044800     MOVE WKS-PRECIO-CIERRE               TO TRD-EXIT-PRICE
044900     MOVE WKS-MOTIVO-CIERRE               TO TRD-EXIT-REASON
045000     MOVE WKS-PNL                         TO TRD-PNL
045100     WRITE REG-CLOSEDTR
045200     IF FS-CLOSEDTR NOT = 0
045300        DISPLAY 'ERROR AL GRABAR CLOSEDTR, STATUS: ' FS-CLOSEDTR
045400     END-IF
045500     MOVE 'S' TO WKS-POS-REMOVIDA (WKS-I-POS)
045600     ADD  1   TO WKS-CERRADAS
045700     IF WKS-PNL-SIGNO < 0
045800        DISPLAY 'KZMON1, CIERRE CON PERDIDA - ' WKS-MOTIVO-CIERRE
045900                ' ' WKS-POS-SYMBOL (WKS-I-POS) UPON CONSOLE
046000     ELSE
046100        DISPLAY 'KZMON1, CIERRE CON GANANCIA - ' WKS-MOTIVO-CIERRE
046200                ' ' WKS-POS-SYMBOL (WKS-I-POS) UPON CONSOLE
046300     END-IF.
046400 ESCRIBE-OPERACION-CERRADA-E. EXIT.
046500
046600******************************************************************
046700*         R E E S C R I T U R A   D E L   A R C H I V O          *
046800******************************************************************
046900*--------> OPENPOS SE REESCRIBE DESDE CERO CON LAS POSICIONES
047000*          QUE NO SE CERRARON EN ESTA CORRIDA
047100 ESCRIBE-POSICIONES-ABIERTAS SECTION.
047200     OPEN OUTPUT OPENPOS
047300     IF FS-OPENPOS NOT EQUAL 0
047400        MOVE 'OPEN'     TO    ACCION
047500        MOVE SPACES     TO    LLAVE
047600        MOVE 'OPENPOS'  TO    ARCHIVO
047700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047800                              FS-OPENPOS, FSE-OPENPOS
047900     ELSE
048000        PERFORM ESCRIBE-UNA-POSICION VARYING WKS-I-POS FROM 1 BY 1
048100                UNTIL WKS-I-POS > WKS-NUM-POSICIONES
048200     END-IF
048300     CLOSE OPENPOS.
048400 ESCRIBE-POSICIONES-ABIERTAS-E. EXIT.
048500
048600*--------> GRABA UNA OCURRENCIA DEL ESPEJO DE VUELTA A OPENPOS,
048700*          SALVO LAS QUE QUEDARON MARCADAS COMO REMOVIDAS
048800 ESCRIBE-UNA-POSICION SECTION.
048900     IF NOT POS-FUE-REMOVIDA (WKS-I-POS)
049000        MOVE WKS-POS-DATOS (WKS-I-POS) TO REG-OPENPOS
049100        WRITE REG-OPENPOS
049200        IF FS-OPENPOS NOT = 0
049300           DISPLAY 'ERROR AL GRABAR OPENPOS, STATUS: ' FS-OPENPOS
049400        END-IF
049500     END-IF.
049600 ESCRIBE-UNA-POSICION-E. EXIT.
049700
049800*--------> BITACORA FINAL DE CONSOLA: CUANTAS POSICIONES SE
049900*          CERRARON EN ESTA CORRIDA Y CUANTAS QUEDAN ABIERTAS
050000 ESTADISTICAS SECTION.
050100     DISPLAY '******************************************'
050200     DISPLAY 'KZMON1, MONITOREO DEL: ' WKS-DIA-PROCESO '/'
050300             WKS-MES-PROCESO '/' WKS-ANIO-PROCESO
050400     MOVE    WKS-CERRADAS      TO   WKS-MASCARA
050500     DISPLAY 'POSICIONES CERRADAS EN ESTA CORRIDA: ' WKS-MASCARA
050600     COMPUTE WKS-NUM-POSICIONES =
050700             WKS-NUM-POSICIONES - WKS-CERRADAS
050800     MOVE    WKS-NUM-POSICIONES TO   WKS-MASCARA
050900     DISPLAY 'POSICIONES QUE PERMANECEN ABIERTAS:  ' WKS-MASCARA
051000     DISPLAY '******************************************'.
051100 ESTADISTICAS-E. EXIT.
051200
051300*--------> OPENPOS YA SE CERRO EN ESCRIBE-POSICIONES-ABIERTAS Y
051400*          CURPRICE EN CARGA-TABLA-PRECIOS, SOLO QUEDA CLOSEDTR
051500 CIERRA-ARCHIVOS SECTION.
051600     ACCEPT WKS-HORA-FIN-MON FROM TIME
051700     COMPUTE WKS-TIEMPO-MON = WKS-HORA-FIN-MON - WKS-HORA-INICIO-MON
051800     DISPLAY 'KZMON1, DURACION DE LA CORRIDA (HHMMSSCC): '
051900             WKS-TIEMPO-MON UPON CONSOLE
052000     CLOSE CLOSEDTR.
052100 CIERRA-ARCHIVOS-E. EXIT.
